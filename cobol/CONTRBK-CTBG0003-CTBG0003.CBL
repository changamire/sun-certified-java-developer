000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CTBG0003 IS NOT INITIAL PROGRAM.
000600 AUTHOR.         R M MERLO.
000700 INSTALLATION.   BODGITT AND SCARPER DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   21/01/1985.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                R M MERLO - SYSTEMS PROGRAMMING                 *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: CTBG0003.                                     *
001500*    ANALYST.....: R M MERLO                                     *
001600*    PROGRAMMER..: R M MERLO                                     *
001700*    DATE........: 21/01/1985                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: CONTRACTOR BOOKING SYSTEM - CONTRBK           *
002000*----------------------------------------------------------------*
002100*    GOAL........: LOWEST LAYER OF THE CONTRBK SUITE.  OWNS THE  *
002200*                  CTBGHDR SCHEMA CHECK, THE CTBGMST RANDOM FILE *
002300*                  I/O, THE IN-MEMORY CONTRACTOR TABLE BUILT AT  *
002400*                  LOAD TIME, AND THE LOCK TABLE. CALLED ONLY BY *
002500*                  CTBG0002 - NEVER CALLED DIRECTLY FROM A       *
002600*                  TRANSACTION-DRIVING PROGRAM.                  *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   CTBGHDR         00080       CTBGREC1         *
003000*                   CTBGMST         00183       CTBGREC1         *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    NOTE........: THIS PROGRAM IS NOT INITIAL.  THE CONTRACTOR  *
003500*                  TABLE AND THE LOCK TABLE BUILT BY 1000-        *
003600*                  INITIALIZE STAY IN WORKING-STORAGE FOR THE    *
003700*                  LIFE OF THE RUN UNIT, ACROSS EVERY CALL FROM  *
003800*                  CTBG0002 - THE TABLE IS LOADED ONCE, ON THE   *
003900*                  FIRST LOAD REQUEST, NOT RE-READ PER CALL.     *
004000*----------------------------------------------------------------*
004100*    CHANGE LOG:                                                 *
004200*    850121 RMM 0000  ORIGINAL PROGRAM.                          *
004300*    860704 RMM CR011 ADDED LOCK TABLE SO TWO TERMINALS CANNOT   *
004400*                     BOOK THE SAME CONTRACTOR IN THE SAME RUN.  *
004500*    900415 LTF CR016 FN-CREATE NOW ADDS THE NEW ENTRY TO         *
004600*                     WS-CONTRACTOR-TABLE IMMEDIATELY, SO A      *
004700*                     SUBSEQUENT LSTF/LSTN IN THE SAME RUN SEES  *
004800*                     IT WITHOUT A RELOAD.  THE OLD DESKTOP      *
004900*                     PACKAGE THIS WAS PORTED FROM NEVER DID     *
005000*                     THIS - CARRYING THE BUG FORWARD WAS        *
005100*                     REJECTED AT DESIGN REVIEW.                 *
005200*    930617 JQP CR047 ADDED FNDF/FNDN CURSOR HANDLING FOR THE    *
005300*                     FIND TRANSACTION.                          *
005400*    970902 JQP CR052 FN-CREATE REUSE-SLOT SEARCH NOW SCANS THE  *
005500*                     TABLE TOP TO BOTTOM EVERY TIME - A REVIEWER*
005600*                     NOTED THE OLD "FIRST GAP ONLY" LOGIC COULD *
005700*                     SKIP A GAP LEFT BY AN EARLIER DELETE.      *
005800*    990305 JQP Y2K01 WS-CONTRACTOR-COUNT AND ALL TABLE INDEXES  *
005900*                     ARE COMP COUNTERS, NOT DATE FIELDS - NO    *
006000*                     2-DIGIT YEAR EXPOSURE IN THIS PROGRAM.     *
006100*                     YEAR 2000 READY.                           *
006110*    020415 JQP CR068 2510 WAS COMPARING THE FOLDED NAME/LOC     *
006120*                     FIELDS FULL-WIDTH, SO "FIND" ONLY MATCHED  *
006130*                     ON A BLANK OR AN EXACT, FULLY-PADDED       *
006140*                     CRITERION - NEVER A PREFIX.  2505-2507     *
006150*                     NOW SCAN THE CRITERIA FOR THEIR TRIMMED    *
006160*                     LENGTH AND COMPARE ON THAT LENGTH ONLY.    *
006170*    020415 JQP CR069 2210 SHARED BY UPDATE AND DELETE BUT ONLY  *
006175*                     KNEW HOW TO ROLL BACK OWNER - A FAILED     *
006180*                     DELETE REWRITE WAS STOMPING OWNER WITH     *
006185*                     STALE DATA AND LEAVING THE DELETED FLAG    *
006190*                     SET.  DELETE NOW SAVES ITS OWN FLAG AND A  *
006195*                     SWITCH TELLS 2210 WHICH FIELD TO RESTORE.  *
006200*================================================================*
006300*           E N V I R O N M E N T      D I V I S I O N           *
006400*================================================================*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON  STATUS IS CTBG-RERUN-REQUESTED
007000             OFF STATUS IS CTBG-NORMAL-RUN
007100     CLASS CTBG-ALPHA-CLASS IS "A" THRU "Z".
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     SELECT CTBGHDR       ASSIGN TO UTS-S-CTBGHDR
007700      ORGANIZATION IS     SEQUENTIAL
007800      ACCESS MODE  IS     SEQUENTIAL
007900      FILE STATUS  IS     WRK-FS-CTBGHDR.
008000
008100     SELECT CTBGMST       ASSIGN TO UTS-R-CTBGMST
008200      ORGANIZATION IS     RELATIVE
008300      ACCESS MODE  IS     DYNAMIC
008400      RELATIVE KEY IS     WRK-MST-RELATIVE-KEY
008500      FILE STATUS  IS     WRK-FS-CTBGMST.
008600*================================================================*
008700*                  D A T A      D I V I S I O N                  *
008800*================================================================*
008900 DATA DIVISION.
009000 FILE SECTION.
009100*
009200 FD  CTBGHDR
009300     RECORDING MODE IS F
009400     LABEL RECORD   IS STANDARD
009500     BLOCK CONTAINS 00 RECORDS.
009600 01  FD-REG-CTBGHDR.
009700     05  FD-HDR-COOKIE           PIC 9(09) COMP.
009800     05  FD-HDR-RECORD-LENGTH    PIC 9(09) COMP.
009900     05  FD-HDR-FIELD-COUNT      PIC 9(04) COMP.
010000     05  FILLER                  PIC X(62).
010100*
010200 FD  CTBGMST
010300     RECORDING MODE IS F
010400     LABEL RECORD   IS STANDARD
010500     BLOCK CONTAINS 00 RECORDS.
010600 COPY 'CTBGREC1' REPLACING CTBG-CONTRACTOR-RECORD BY FD-REG-CTBGMST.
010800*
010900*-----------------------------------------------------------------*
011000*                  WORKING-STORAGE SECTION                        *
011100*-----------------------------------------------------------------*
011200 WORKING-STORAGE SECTION.
011300
011400 77  WRK-CTBGHDR-REGS-COUNTER        PIC 9(04) COMP VALUE ZEROS.
011500 77  WRK-CTBGMST-REGS-COUNTER        PIC 9(04) COMP VALUE ZEROS.
011600
011700 77  WRK-CTBGMST-EOF                 PIC X(03) VALUE SPACES.
011800 77  WRK-TABLE-ALREADY-LOADED        PIC X(03) VALUE 'NO '.
011900     88  WRK-TABLE-IS-LOADED                 VALUE 'YES'.
012000
012100 01  WRK-FILE-STATUS.
012200     05  WRK-FS-CTBGHDR              PIC 9(02) VALUE ZEROS.
012300     05  WRK-FS-CTBGMST              PIC 9(02) VALUE ZEROS.
012400
012500 01  WRK-MST-RELATIVE-KEY            PIC 9(08) COMP VALUE ZEROS.
012550 01  WRK-TAB-OWNER-SAVE              PIC X(08) VALUE SPACES.
012560*    020415 JQP CR069 ADDED - 2210 WAS ROLLING BACK A FAILED
012565*                     DELETE REWRITE WITH THE OWNER-SAVE FIELD,
012570*                     WHICH DELETE NEVER PRIMES - THAT STOMPED
012575*                     OWNER WITH STALE DATA AND LEFT THE DELETED
012580*                     FLAG SET EVEN THOUGH THE REWRITE FAILED.
012585 01  WRK-TAB-DELETED-SAVE            PIC X(01) VALUE SPACES.
012590 01  WRK-REWRITE-FOR-DELETE-SW       PIC X(01) VALUE 'N'.
012595     88  WRK-REWRITE-IS-DELETE              VALUE 'Y'.
012600
012700*    THE SCHEMA HEADER EXPECTED FOR A VALID CTBGHDR FILE - THESE
012800*    THREE VALUES ARE THE SAME MAGIC COOKIE, RECORD LENGTH AND
012900*    FIELD COUNT THE ORIGINAL DESKTOP BOOKING FILE CARRIED.
013000 01  WRK-SCHEMA-CONSTANTS.
013100     05  WRK-EXPECT-COOKIE           PIC 9(09) COMP VALUE 513.
013200     05  WRK-EXPECT-RECORD-LENGTH    PIC 9(09) COMP VALUE 183.
013300     05  WRK-EXPECT-FIELD-COUNT      PIC 9(04) COMP VALUE 7.
013400
013500*DATA FOR ERROR LOG:
013600 01  WRK-ERROR-LOG.
013700     03  WRK-PROGRAM                 PIC X(08) VALUE 'CTBG0003'.
013800     03  WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
013900     03  WRK-ERROR-CODE              PIC X(30) VALUE SPACES.
014000     03  WRK-ERROR-DATE              PIC X(10) VALUE SPACES.
014100     03  WRK-ERROR-TIME              PIC X(08) VALUE SPACES.
014200     03  FILLER                      PIC X(06) VALUE SPACES.
014300
014400*ABENDING PROGRAM:
014500 77  WRK-ABEND-PGM                   PIC X(08) VALUE 'CTBGABND'.
014600
014700*WORKING DATA FOR THE SYSTEM DATE AND TIME.
014800 01  WRK-SYSTEM-DATE.
014900     03  YY                          PIC 9(02) VALUE ZEROS.
015000     03  MM                          PIC 9(02) VALUE ZEROS.
015100     03  DD                          PIC 9(02) VALUE ZEROS.
015200*
015300 01  WRK-DATE-FORMATTED.
015400     03  DD-FORMATTED                PIC 9(02) VALUE ZEROS.
015500     03  FILLER                      PIC X(01) VALUE '-'.
015600     03  MM-FORMATTED                PIC 9(02) VALUE ZEROS.
015700     03  FILLER                      PIC X(01) VALUE '-'.
015800     03  YYYY-FORMATTED              PIC 9(04) VALUE ZEROS.
015900*
016000 01  WRK-SYSTEM-TIME.
016100     03  HOUR                        PIC 9(02) VALUE ZEROS.
016200     03  MINUTE                      PIC 9(02) VALUE ZEROS.
016300     03  SECOND                      PIC 9(02) VALUE ZEROS.
016400     03  HUNDREDTH                   PIC 9(02) VALUE ZEROS.
016500*
016600 01  WRK-TIME-FORMATTED.
016700     03  HOUR-FORMATTED              PIC 9(02) VALUE ZEROS.
016800     03  FILLER                      PIC X(01) VALUE ':'.
016900     03  MINUTE-FORMATTED            PIC 9(02) VALUE ZEROS.
017000     03  FILLER                      PIC X(01) VALUE ':'.
017100     03  SECOND-FORMATTED            PIC 9(02) VALUE ZEROS.
017200
017300*----------------------------------------------------------------*
017400*    THE IN-MEMORY CONTRACTOR TABLE - BUILT BY 1200-LOAD-MASTER- *
017500*    FILE ON THE FIRST LOAD REQUEST OF THE RUN. WS-TAB-NNNN      *
017600*    FIELDS ARE A SEPARATE DECLARATION FROM CTBGREC1 - CANNOT    *
017700*    COPY THE RECORD LAYOUT STRAIGHT INTO AN OCCURS ENTRY AND    *
017800*    STILL GET THE WS-TAB- PREFIX OUT OF A REPLACING COPY, SO    *
017900*    THE FIELDS ARE CARRIED HERE BY HAND.                        *
018000*----------------------------------------------------------------*
018100 01  WRK-CONTRACTOR-TABLE-CONTROL.
018200     05  WRK-CONTRACTOR-COUNT        PIC 9(08) COMP VALUE ZEROS.
018300     05  WRK-CONTRACTOR-TABLE OCCURS 1 TO 5000 TIMES
018400                     DEPENDING ON WRK-CONTRACTOR-COUNT
018500                     INDEXED BY WRK-TAB-IX WRK-TAB-IX2.
018600         10  WRK-TAB-DELETED-FLAG    PIC X(01).
018700             88  WRK-TAB-DELETED             VALUE '1'.
018800             88  WRK-TAB-ACTIVE               VALUE ' '.
018900         10  WRK-TAB-NAME            PIC X(32).
019000         10  WRK-TAB-LOCATION        PIC X(64).
019100         10  WRK-TAB-SPECIALITIES    PIC X(64).
019200         10  WRK-TAB-SIZE            PIC X(06).
019300         10  WRK-TAB-RATE            PIC X(08).
019400         10  WRK-TAB-OWNER           PIC X(08).
019410         10  FILLER                  PIC X(04).
019500
019600*----------------------------------------------------------------*
019700*    REDEFINE 1 - A UPPER-CASE SCRATCH VIEW OF THE NAME/LOCATION *
019800*    CRITERIA RECEIVED FROM THE CALLER, USED BY 2520-FOLD-TO-    *
019900*    UPPER SO THE FIND COMPARE IS CASE-INSENSITIVE WITHOUT AN    *
020000*    INTRINSIC FUNCTION.                                         *
020100*----------------------------------------------------------------*
020200 01  WRK-FOLD-WORK-AREA.
020300     05  WRK-FOLD-INPUT              PIC X(64).
020400     05  WRK-FOLD-INPUT-TABLE REDEFINES WRK-FOLD-INPUT.
020500         10  WRK-FOLD-CHAR           PIC X(01) OCCURS 64 TIMES
020600                                             INDEXED BY WRK-FOLD-IX.
020700     05  WRK-FOLD-OUTPUT             PIC X(64).
020800     05  WRK-FOLD-OUTPUT-TABLE REDEFINES WRK-FOLD-OUTPUT.
020900         10  WRK-FOLD-OUT-CHAR       PIC X(01) OCCURS 64 TIMES
021000                                             INDEXED BY WRK-FOLD-OX.
021100
021200 01  WRK-FOLDED-NAME-CRIT            PIC X(32).
021300 01  WRK-FOLDED-LOC-CRIT             PIC X(64).
021400 01  WRK-FOLDED-TAB-NAME             PIC X(32).
021500 01  WRK-FOLDED-TAB-LOCATION         PIC X(64).
021510
021520*    REDEFINE 1A - UPPER/LOWER LOOKUP PAIR FOR 2521-FOLD-ONE-CHAR.
021530*    NO INTRINSIC FUNCTION IS AVAILABLE TO CASE-FOLD A CHARACTER
021540*    ON THIS SHOP'S STANDARD COBOL LEVEL, SO THE TWO ALPHABETS ARE
021550*    CARRIED SIDE BY SIDE AND MATCHED POSITION FOR POSITION.
021560 01  WRK-CASE-FOLD-TABLE.
021570     05  WRK-LOWER-ALPHABET      PIC X(26)
021580             VALUE 'abcdefghijklmnopqrstuvwxyz'.
021590     05  WRK-LOWER-CHARS REDEFINES WRK-LOWER-ALPHABET.
021600         10  WRK-LOWER-CHAR      PIC X(01) OCCURS 26 TIMES
021610                                         INDEXED BY WRK-LC-IX.
021620     05  WRK-UPPER-ALPHABET      PIC X(26)
021630             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021640     05  WRK-UPPER-CHARS REDEFINES WRK-UPPER-ALPHABET.
021650         10  WRK-UPPER-CHAR      PIC X(01) OCCURS 26 TIMES
021660                                         INDEXED BY WRK-UC-IX.
021670     05  WRK-FOLD-MATCH-POS         PIC 9(02) COMP VALUE ZEROS.
021680
021700*----------------------------------------------------------------*
021800*    REDEFINE 2 - LETS 2510-MATCH-ONE-RECORD TEST THE NAME AND   *
021900*    LOCATION CRITERIA AS A SINGLE GROUP-MOVE COMPARE WHEN BOTH  *
022000*    ARE SPACES (NO CRITERIA SUPPLIED ALWAYS MATCHES).           *
022100*----------------------------------------------------------------*
022200 01  WRK-CRITERIA-PAIR.
022300     05  WRK-CRIT-NAME-PART          PIC X(32).
022400     05  WRK-CRIT-LOC-PART           PIC X(64).
022500 01  WRK-CRITERIA-PAIR-BLANK REDEFINES WRK-CRITERIA-PAIR.
022600     05  FILLER                      PIC X(96).
022700
022800*----------------------------------------------------------------*
022900*    THE LOCK TABLE - ONE ENTRY PER CONTRACTOR TABLE POSITION,   *
023000*    HELD AT THE SAME SIZE AS WRK-CONTRACTOR-TABLE SO THE INDEX  *
023100*    LINES UP ONE FOR ONE.                                       *
023200*----------------------------------------------------------------*
023300 01  WRK-LOCK-TABLE-CONTROL.
023400     05  WRK-LOCK-TABLE OCCURS 1 TO 5000 TIMES
023500                     DEPENDING ON WRK-CONTRACTOR-COUNT
023600                     INDEXED BY WRK-LOCK-IX.
023700         10  WRK-LOCK-IN-USE         PIC X(01) VALUE 'N'.
023800             88  WRK-LOCK-HELD                VALUE 'Y'.
023900         10  WRK-LOCK-COOKIE         PIC X(08) VALUE SPACES.
024000
024100*    REDEFINE 3 - NUMERIC/ALPHANUMERIC VIEW OF THE STAFF SIZE SO
024200*    THE LOAD STEP CAN STORE IT AS RECEIVED FROM THE FILE (TEXT)
024300*    WHILE STILL ALLOWING A NUMERIC TEST WHEN A FUTURE TRANSACTION
024400*    ASKS FOR A NUMERIC COMPARE ON STAFF SIZE.
024500 01  WRK-STAFF-SIZE-WORK             PIC X(06).
024600 01  WRK-STAFF-SIZE-NUM REDEFINES WRK-STAFF-SIZE-WORK PIC 9(06).
024610*
024620*----------------------------------------------------------------*
024630*    REDEFINE 4 - CHARACTER-TABLE VIEWS OF THE FOLDED NAME/LOC    *
024640*    CRITERIA SO 2505-COMPUTE-CRIT-LENGTHS CAN SCAN FOR THE FIRST *
024650*    TRAILING SPACE AND GIVE 2510-MATCH-ONE-RECORD THE CALLER'S   *
024660*    ACTUAL TYPED-IN LENGTH OF EACH CRITERION.  LENGTH OF A FIXED *
024670*    PIC X ITEM IS ALWAYS ITS FULL DECLARED WIDTH, NEVER THE      *
024680*    CALLER'S TEXT, SO A PREFIX MATCH CANNOT BE DONE WITHOUT IT.  *
024690*----------------------------------------------------------------*
024700 01  WRK-FOLDED-NAME-CRIT-TABLE REDEFINES WRK-FOLDED-NAME-CRIT.
024710     05  WRK-NC-CHAR                 PIC X(01) OCCURS 32 TIMES
024720                                             INDEXED BY WRK-NC-IX.
024730 01  WRK-FOLDED-LOC-CRIT-TABLE REDEFINES WRK-FOLDED-LOC-CRIT.
024740     05  WRK-LOCX-CHAR               PIC X(01) OCCURS 64 TIMES
024750                                             INDEXED BY WRK-LOCX-IX.
024760*
024770 01  WRK-CRIT-LENGTHS.
024780     05  WRK-NAME-CRIT-LEN           PIC 9(02) COMP VALUE ZEROS.
024790     05  WRK-LOC-CRIT-LEN            PIC 9(02) COMP VALUE ZEROS.
024800     05  WRK-NC-SPACE-SW             PIC X(01) VALUE 'N'.
024810         88  WRK-NC-SPACE-FOUND              VALUE 'Y'.
024820     05  WRK-LOCX-SPACE-SW           PIC X(01) VALUE 'N'.
024830         88  WRK-LOCX-SPACE-FOUND            VALUE 'Y'.
024835 01  WRK-MATCH-SWITCHES.
024836     05  WRK-NAME-MATCH-SW           PIC X(01) VALUE 'N'.
024837         88  WRK-NAME-MATCHED                 VALUE 'Y'.
024838     05  WRK-LOC-MATCH-SW            PIC X(01) VALUE 'N'.
024839         88  WRK-LOC-MATCHED                  VALUE 'Y'.
024840*
024850*    CURSOR POSITIONS FOR THE LSTF/LSTN AND FNDF/FNDN PROTOCOLS.
024900 77  WRK-LIST-CURSOR                 PIC 9(08) COMP VALUE ZEROS.
025000 77  WRK-FIND-CURSOR                 PIC 9(08) COMP VALUE ZEROS.
025100
025200 01  WRK-WHEN-COPILED.
025300     03  MM-COMPILED                 PIC X(02) VALUE SPACES.
025400     03  FILLER                      PIC X(01) VALUE '/'.
025500     03  DD-COMPILED                 PIC X(02) VALUE SPACES.
025600     03  FILLER                      PIC X(01) VALUE '/'.
025700     03  YY-COMPILED                 PIC X(02) VALUE SPACES.
025800     03  HOUR-COMPILED               PIC X(02) VALUE SPACES.
025900     03  FILLER                      PIC X(01) VALUE '-'.
026000     03  MINUTE-COMPILED             PIC X(02) VALUE SPACES.
026100     03  FILLER                      PIC X(01) VALUE '-'.
026200     03  SECOND-COMPILED             PIC X(02) VALUE SPACES.
026300*
026400*-----------------------------------------------------------------*
026500*                      LINKAGE SECTION                            *
026600*-----------------------------------------------------------------*
026700 LINKAGE SECTION.
026900 COPY 'CTBGCALL' REPLACING CTBG-CALL-AREA BY LK-CTBG-CALL-AREA.
027000*================================================================*
027100 PROCEDURE                       DIVISION  USING LK-CTBG-CALL-AREA.
027200*================================================================*
027300*----------------------------------------------------------------*
027400 0000-MAIN-PROCESS               SECTION.
027500*----------------------------------------------------------------*
027600     PERFORM 9000-GET-DATE-TIME.
027700
027800     IF CTBG-FN-LOAD
027900        PERFORM 1000-INITIALIZE
028000     ELSE
028100        IF CTBG-FN-READ
028200           PERFORM 2100-FN-READ
028300        ELSE
028400           IF CTBG-FN-UPDATE
028500              PERFORM 2200-FN-UPDATE
028600           ELSE
028700              IF CTBG-FN-DATA-DELETE
028800                 PERFORM 2300-FN-DELETE
028900              ELSE
029000                 IF CTBG-FN-CREATE
029100                    PERFORM 2400-FN-CREATE
029200                 ELSE
029300                    IF CTBG-FN-FIND-FIRST OR CTBG-FN-FIND-NEXT
029400                       PERFORM 2500-FN-FIND
029500                    ELSE
029600                       IF CTBG-FN-LOCK
029700                          PERFORM 2600-FN-LOCK
029800                       ELSE
029900                          IF CTBG-FN-UNLOCK
030000                             PERFORM 2700-FN-UNLOCK
030100                          ELSE
030200                             IF CTBG-FN-LIST-FIRST
030300                                OR CTBG-FN-LIST-NEXT
030400                                PERFORM 2800-FN-LIST
030500                             ELSE
030600                                SET CTBG-RC-NOT-FOUND   TO TRUE
030700                             END-IF
030800                          END-IF
030900                       END-IF
031000                    END-IF
031100                 END-IF
031200              END-IF
031300           END-IF
031400        END-IF
031500     END-IF.
031600*----------------------------------------------------------------*
031700 0000-99-EXIT.                   EXIT.
031800*----------------------------------------------------------------*
031900*----------------------------------------------------------------*
032000 1000-INITIALIZE                 SECTION.
032100*----------------------------------------------------------------*
032200     IF WRK-TABLE-IS-LOADED
032300        SET CTBG-RC-OK           TO TRUE
032400     ELSE
032500        PERFORM 1100-VALIDATE-HEADER.
032600        PERFORM 1200-LOAD-MASTER-FILE.
032700        SET WRK-TABLE-IS-LOADED  TO TRUE
032800        SET CTBG-RC-OK           TO TRUE
032900     END-IF.
033000*----------------------------------------------------------------*
033100 1000-99-EXIT.                   EXIT.
033200*----------------------------------------------------------------*
033300*----------------------------------------------------------------*
033400 1100-VALIDATE-HEADER            SECTION.
033500*----------------------------------------------------------------*
033600     MOVE 'OPEN FILE CTBGHDR'    TO WRK-ERROR-MSG.
033700
033800     OPEN INPUT CTBGHDR.
033900
034000     PERFORM 8100-TEST-FS-CTBGHDR.
034100
034200     MOVE 'READING CTBGHDR'      TO WRK-ERROR-MSG.
034300
034400     READ CTBGHDR                INTO FD-REG-CTBGHDR.
034500
034600     PERFORM 8100-TEST-FS-CTBGHDR.
034700
034800     ADD  1                      TO WRK-CTBGHDR-REGS-COUNTER.
034900
035000     IF FD-HDR-COOKIE         NOT EQUAL WRK-EXPECT-COOKIE
035100        OR FD-HDR-RECORD-LENGTH NOT EQUAL WRK-EXPECT-RECORD-LENGTH
035200        OR FD-HDR-FIELD-COUNT   NOT EQUAL WRK-EXPECT-FIELD-COUNT
035300        MOVE 'SCHEMA HEADER INVALID'
035400                                 TO WRK-ERROR-MSG
035500        MOVE 'CTBGHDR DOES NOT MATCH EXPECTED SCHEMA'
035600                                 TO WRK-ERROR-CODE
035700        PERFORM 9999-CALL-ABEND-PGM
035800     END-IF.
035900
036000     CLOSE CTBGHDR.
036100*----------------------------------------------------------------*
036200 1100-99-EXIT.                   EXIT.
036300*----------------------------------------------------------------*
036400*----------------------------------------------------------------*
036500 1200-LOAD-MASTER-FILE           SECTION.
036600*----------------------------------------------------------------*
036700     MOVE 'OPEN FILE CTBGMST'    TO WRK-ERROR-MSG.
036800
036900     OPEN I-O CTBGMST.
037000
037100     PERFORM 8200-TEST-FS-CTBGMST.
037200
037300     MOVE ZEROS                  TO WRK-CONTRACTOR-COUNT.
037400     MOVE SPACES                 TO WRK-CTBGMST-EOF.
037500
037600     PERFORM 1210-READ-NEXT-MASTER.
037700
037800     PERFORM 1220-BUILD-TABLE-ENTRY
037900             UNTIL WRK-CTBGMST-EOF EQUAL 'END'.
038000*----------------------------------------------------------------*
038100 1200-99-EXIT.                   EXIT.
038200*----------------------------------------------------------------*
038300*----------------------------------------------------------------*
038400 1210-READ-NEXT-MASTER           SECTION.
038500*----------------------------------------------------------------*
038600     MOVE 'READING CTBGMST'      TO WRK-ERROR-MSG.
038700
038800     READ CTBGMST NEXT           INTO FD-REG-CTBGMST.
038900
039000     IF WRK-FS-CTBGMST           EQUAL 10
039100        MOVE 'END'               TO WRK-CTBGMST-EOF
039200     ELSE
039300        PERFORM 8200-TEST-FS-CTBGMST
039400        ADD  1                   TO WRK-CTBGMST-REGS-COUNTER
039500     END-IF.
039600*----------------------------------------------------------------*
039700 1210-99-EXIT.                   EXIT.
039800*----------------------------------------------------------------*
039900*----------------------------------------------------------------*
040000 1220-BUILD-TABLE-ENTRY          SECTION.
040100*----------------------------------------------------------------*
040200     ADD  1                      TO WRK-CONTRACTOR-COUNT.
040300     SET  WRK-TAB-IX             TO WRK-CONTRACTOR-COUNT.
040400
040500     MOVE CTBG-DELETED-FLAG      TO WRK-TAB-DELETED-FLAG (WRK-TAB-IX).
040600     MOVE CTBG-NAME              TO WRK-TAB-NAME         (WRK-TAB-IX).
040700     MOVE CTBG-LOCATION          TO WRK-TAB-LOCATION     (WRK-TAB-IX).
040800     MOVE CTBG-SPECIALITIES      TO WRK-TAB-SPECIALITIES (WRK-TAB-IX).
040900     MOVE CTBG-STAFF-SIZE        TO WRK-TAB-SIZE         (WRK-TAB-IX).
041000     MOVE CTBG-HOURLY-RATE       TO WRK-TAB-RATE         (WRK-TAB-IX).
041100     MOVE CTBG-OWNER             TO WRK-TAB-OWNER        (WRK-TAB-IX).
041200
041300     SET  WRK-LOCK-IX            TO WRK-CONTRACTOR-COUNT.
041400     MOVE 'N'                    TO WRK-LOCK-IN-USE   (WRK-LOCK-IX).
041500     MOVE SPACES                 TO WRK-LOCK-COOKIE   (WRK-LOCK-IX).
041600
041700     PERFORM 1210-READ-NEXT-MASTER.
041800*----------------------------------------------------------------*
041900 1220-99-EXIT.                   EXIT.
042000*----------------------------------------------------------------*
042100*----------------------------------------------------------------*
042200 2100-FN-READ                    SECTION.
042300*----------------------------------------------------------------*
042400     IF CTBG-CALL-RECORD-NO      >  ZEROS
042450        AND CTBG-CALL-RECORD-NO  <= WRK-CONTRACTOR-COUNT
042600        SET  WRK-TAB-IX          TO CTBG-CALL-RECORD-NO
042700        PERFORM 2110-MOVE-TABLE-TO-CALL-AREA
042800        SET CTBG-RC-OK           TO TRUE
042900     ELSE
043000        SET CTBG-RC-NOT-FOUND    TO TRUE
043100     END-IF.
043200*----------------------------------------------------------------*
043300 2100-99-EXIT.                   EXIT.
043400*----------------------------------------------------------------*
043500*----------------------------------------------------------------*
043600 2110-MOVE-TABLE-TO-CALL-AREA    SECTION.
043700*----------------------------------------------------------------*
043800     MOVE WRK-TAB-DELETED-FLAG (WRK-TAB-IX)
043900                                 TO CTBG-CALL-DELETED-FLAG.
044000     MOVE WRK-TAB-NAME         (WRK-TAB-IX)
044100                                 TO CTBG-CALL-NAME.
044200     MOVE WRK-TAB-LOCATION     (WRK-TAB-IX)
044300                                 TO CTBG-CALL-LOCATION.
044400     MOVE WRK-TAB-SPECIALITIES (WRK-TAB-IX)
044500                                 TO CTBG-CALL-SPECIALITIES.
044600     MOVE WRK-TAB-SIZE         (WRK-TAB-IX)
044700                                 TO CTBG-CALL-SIZE.
044800     MOVE WRK-TAB-RATE         (WRK-TAB-IX)
044900                                 TO CTBG-CALL-RATE.
045000     MOVE WRK-TAB-OWNER        (WRK-TAB-IX)
045100                                 TO CTBG-CALL-OWNER.
045200*----------------------------------------------------------------*
045300 2110-99-EXIT.                   EXIT.
045400*----------------------------------------------------------------*
045500*----------------------------------------------------------------*
045600 2200-FN-UPDATE                  SECTION.
045700*----------------------------------------------------------------*
045800     IF CTBG-CALL-RECORD-NO      >  ZEROS
045900        AND CTBG-CALL-RECORD-NO  <= WRK-CONTRACTOR-COUNT
046000
046100        SET  WRK-TAB-IX          TO CTBG-CALL-RECORD-NO
046200        SET  WRK-LOCK-IX         TO CTBG-CALL-RECORD-NO
046300
046400        IF WRK-LOCK-HELD (WRK-LOCK-IX)
046500           AND WRK-LOCK-COOKIE (WRK-LOCK-IX)
046600                                 EQUAL CTBG-CALL-LOCK-COOKIE
046700
046750           MOVE WRK-TAB-OWNER (WRK-TAB-IX) TO WRK-TAB-OWNER-SAVE
046760           MOVE 'N'              TO WRK-REWRITE-FOR-DELETE-SW
046800           MOVE CTBG-CALL-OWNER  TO WRK-TAB-OWNER (WRK-TAB-IX)
046900           PERFORM 2210-REWRITE-MASTER-RECORD
047000        ELSE
047100           SET CTBG-RC-SECURITY-ERROR      TO TRUE
047200           MOVE 'SECURITY ERROR - LOCK'     TO WRK-ERROR-MSG
047300           MOVE 'UPDATE ATTEMPTED WITHOUT VALID LOCK COOKIE'
047400                                 TO WRK-ERROR-CODE
047500           PERFORM 9999-CALL-ABEND-PGM
047600        END-IF
047700     ELSE
047800        SET CTBG-RC-NOT-FOUND    TO TRUE
047900     END-IF.
048000*----------------------------------------------------------------*
048100 2200-99-EXIT.                   EXIT.
048200*----------------------------------------------------------------*
048300*----------------------------------------------------------------*
048400 2210-REWRITE-MASTER-RECORD      SECTION.
048500*----------------------------------------------------------------*
048600     MOVE 'REWRITING CTBGMST'    TO WRK-ERROR-MSG.
048700
048800     MOVE WRK-TAB-IX             TO WRK-MST-RELATIVE-KEY.
048900
049000     MOVE WRK-TAB-DELETED-FLAG (WRK-TAB-IX)
049100                                 TO CTBG-DELETED-FLAG OF FD-REG-CTBGMST.
049200     MOVE WRK-TAB-NAME         (WRK-TAB-IX)
049300                                 TO CTBG-NAME OF FD-REG-CTBGMST.
049400     MOVE WRK-TAB-LOCATION     (WRK-TAB-IX)
049500                                 TO CTBG-LOCATION OF FD-REG-CTBGMST.
049600     MOVE WRK-TAB-SPECIALITIES (WRK-TAB-IX)
049700                                 TO CTBG-SPECIALITIES OF FD-REG-CTBGMST.
049800     MOVE WRK-TAB-SIZE         (WRK-TAB-IX)
049900                                 TO CTBG-STAFF-SIZE OF FD-REG-CTBGMST.
050000     MOVE WRK-TAB-RATE         (WRK-TAB-IX)
050100                                 TO CTBG-HOURLY-RATE OF FD-REG-CTBGMST.
050200     MOVE WRK-TAB-OWNER        (WRK-TAB-IX)
050300                                 TO CTBG-OWNER OF FD-REG-CTBGMST.
050400
050500     REWRITE FD-REG-CTBGMST.
050600
050700     IF WRK-FS-CTBGMST           NOT EQUAL ZEROS
050720        IF WRK-REWRITE-IS-DELETE
050740           MOVE WRK-TAB-DELETED-SAVE TO WRK-TAB-DELETED-FLAG
050750                                      (WRK-TAB-IX)
050760        ELSE
050780           MOVE WRK-TAB-OWNER-SAVE  TO WRK-TAB-OWNER (WRK-TAB-IX)
050790        END-IF
050900        SET CTBG-RC-NOT-FOUND    TO TRUE
051000     ELSE
051100        SET CTBG-RC-OK           TO TRUE
051200     END-IF.
051300*----------------------------------------------------------------*
051400 2210-99-EXIT.                   EXIT.
051500*----------------------------------------------------------------*
051600*----------------------------------------------------------------*
051700 2300-FN-DELETE                  SECTION.
051800*----------------------------------------------------------------*
051900     IF CTBG-CALL-RECORD-NO      >  ZEROS
052000        AND CTBG-CALL-RECORD-NO  <= WRK-CONTRACTOR-COUNT
052100
052200        SET  WRK-TAB-IX          TO CTBG-CALL-RECORD-NO
052300        SET  WRK-LOCK-IX         TO CTBG-CALL-RECORD-NO
052400
052500        IF WRK-LOCK-HELD (WRK-LOCK-IX)
052600           AND WRK-LOCK-COOKIE (WRK-LOCK-IX)
052700                                 EQUAL CTBG-CALL-LOCK-COOKIE
052800
052820           MOVE WRK-TAB-DELETED-FLAG (WRK-TAB-IX)
052840                                 TO WRK-TAB-DELETED-SAVE
052860           MOVE 'Y'              TO WRK-REWRITE-FOR-DELETE-SW
052900           MOVE '1'              TO WRK-TAB-DELETED-FLAG (WRK-TAB-IX)
053000           PERFORM 2210-REWRITE-MASTER-RECORD
053100        ELSE
053200           SET CTBG-RC-SECURITY-ERROR      TO TRUE
053300           MOVE 'SECURITY ERROR - LOCK'     TO WRK-ERROR-MSG
053400           MOVE 'DELETE ATTEMPTED WITHOUT VALID LOCK COOKIE'
053500                                 TO WRK-ERROR-CODE
053600           PERFORM 9999-CALL-ABEND-PGM
053700        END-IF
053800     ELSE
053900        SET CTBG-RC-NOT-FOUND    TO TRUE
054000     END-IF.
054100*----------------------------------------------------------------*
054200 2300-99-EXIT.                   EXIT.
054300*----------------------------------------------------------------*
054400*----------------------------------------------------------------*
054500 2400-FN-CREATE                  SECTION.
054600*----------------------------------------------------------------*
054700     MOVE ZEROS                  TO WRK-MST-RELATIVE-KEY.
054800     PERFORM 2410-FIND-REUSABLE-SLOT.
054900
055000     IF WRK-MST-RELATIVE-KEY     GREATER THAN ZEROS
055100        SET  WRK-TAB-IX          TO WRK-MST-RELATIVE-KEY
055200        PERFORM 2430-ADD-TABLE-ENTRY
055300     ELSE
055400        PERFORM 2420-APPEND-NEW-SLOT
055500        SET  WRK-TAB-IX          TO WRK-CONTRACTOR-COUNT
055600        PERFORM 2430-ADD-TABLE-ENTRY
055700     END-IF.
055800*----------------------------------------------------------------*
055900 2400-99-EXIT.                   EXIT.
056000*----------------------------------------------------------------*
056100*----------------------------------------------------------------*
056200 2410-FIND-REUSABLE-SLOT         SECTION.
056300*----------------------------------------------------------------*
056400*    SCAN THE WHOLE TABLE, TOP TO BOTTOM, EVERY TIME - DO NOT
056500*    STOP AT THE FIRST GAP FOUND AND ASSUME IT IS THE ONLY ONE.
056600     SET  WRK-TAB-IX             TO 1.
056700     PERFORM 2411-TEST-ONE-SLOT
056800             VARYING WRK-TAB-IX  FROM 1 BY 1
056900             UNTIL WRK-TAB-IX    > WRK-CONTRACTOR-COUNT
057000                OR WRK-MST-RELATIVE-KEY GREATER THAN ZEROS.
057100*----------------------------------------------------------------*
057200 2410-99-EXIT.                   EXIT.
057300*----------------------------------------------------------------*
057400*----------------------------------------------------------------*
057500 2411-TEST-ONE-SLOT              SECTION.
057600*----------------------------------------------------------------*
057700     IF WRK-TAB-DELETED (WRK-TAB-IX)
057800        SET  WRK-MST-RELATIVE-KEY TO WRK-TAB-IX
057900     END-IF.
058000*----------------------------------------------------------------*
058100 2411-99-EXIT.                   EXIT.
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 2420-APPEND-NEW-SLOT            SECTION.
058500*----------------------------------------------------------------*
058600     ADD  1                      TO WRK-CONTRACTOR-COUNT.
058700     SET  WRK-LOCK-IX            TO WRK-CONTRACTOR-COUNT.
058800     MOVE 'N'                    TO WRK-LOCK-IN-USE (WRK-LOCK-IX).
058900     MOVE SPACES                 TO WRK-LOCK-COOKIE (WRK-LOCK-IX).
059000*----------------------------------------------------------------*
059100 2420-99-EXIT.                   EXIT.
059200*----------------------------------------------------------------*
059300*----------------------------------------------------------------*
059400 2430-ADD-TABLE-ENTRY            SECTION.
059500*----------------------------------------------------------------*
059600     MOVE ' '                    TO WRK-TAB-DELETED-FLAG (WRK-TAB-IX).
059700     MOVE CTBG-CALL-NAME         TO WRK-TAB-NAME         (WRK-TAB-IX).
059800     MOVE CTBG-CALL-LOCATION     TO WRK-TAB-LOCATION     (WRK-TAB-IX).
059900     MOVE CTBG-CALL-SPECIALITIES TO WRK-TAB-SPECIALITIES (WRK-TAB-IX).
060000     MOVE CTBG-CALL-SIZE         TO WRK-TAB-SIZE         (WRK-TAB-IX).
060100     MOVE CTBG-CALL-RATE         TO WRK-TAB-RATE         (WRK-TAB-IX).
060200     MOVE SPACES                 TO WRK-TAB-OWNER        (WRK-TAB-IX).
060300
060400     MOVE WRK-TAB-IX             TO WRK-MST-RELATIVE-KEY.
060500     MOVE WRK-TAB-DELETED-FLAG (WRK-TAB-IX)
060600                                 TO CTBG-DELETED-FLAG OF FD-REG-CTBGMST.
060700     MOVE WRK-TAB-NAME         (WRK-TAB-IX)
060800                                 TO CTBG-NAME OF FD-REG-CTBGMST.
060900     MOVE WRK-TAB-LOCATION     (WRK-TAB-IX)
061000                                 TO CTBG-LOCATION OF FD-REG-CTBGMST.
061100     MOVE WRK-TAB-SPECIALITIES (WRK-TAB-IX)
061200                                 TO CTBG-SPECIALITIES OF FD-REG-CTBGMST.
061300     MOVE WRK-TAB-SIZE         (WRK-TAB-IX)
061400                                 TO CTBG-STAFF-SIZE OF FD-REG-CTBGMST.
061500     MOVE WRK-TAB-RATE         (WRK-TAB-IX)
061600                                 TO CTBG-HOURLY-RATE OF FD-REG-CTBGMST.
061700     MOVE WRK-TAB-OWNER        (WRK-TAB-IX)
061800                                 TO CTBG-OWNER OF FD-REG-CTBGMST.
061900
062000     MOVE 'WRITING/REWRITING CTBGMST'
062100                                 TO WRK-ERROR-MSG.
062200
062300     REWRITE FD-REG-CTBGMST.
062400
062500     IF WRK-FS-CTBGMST           EQUAL 23 OR 21
062600        WRITE FD-REG-CTBGMST
062700     END-IF.
062800
062900     PERFORM 8200-TEST-FS-CTBGMST.
063000
063100     MOVE WRK-TAB-IX             TO CTBG-CALL-RECORD-NO.
063200     SET CTBG-RC-OK              TO TRUE.
063300*----------------------------------------------------------------*
063400 2430-99-EXIT.                   EXIT.
063500*----------------------------------------------------------------*
063600*----------------------------------------------------------------*
063700 2500-FN-FIND                    SECTION.
063800*----------------------------------------------------------------*
063900     IF CTBG-FN-FIND-FIRST
064000        MOVE ZEROS               TO WRK-FIND-CURSOR
064100     END-IF.
064200
064300     MOVE CTBG-CALL-NAME-CRIT    TO WRK-FOLD-INPUT.
064400     PERFORM 2520-FOLD-TO-UPPER.
064500     MOVE WRK-FOLD-OUTPUT (1:32) TO WRK-FOLDED-NAME-CRIT.
064600
064700     MOVE CTBG-CALL-LOC-CRIT     TO WRK-FOLD-INPUT.
064800     PERFORM 2520-FOLD-TO-UPPER.
064900     MOVE WRK-FOLD-OUTPUT        TO WRK-FOLDED-LOC-CRIT.
064950
064960     PERFORM 2505-COMPUTE-CRIT-LENGTHS.
065000
065100     SET CTBG-RC-END-OF-LIST     TO TRUE.
065200
065300     PERFORM 2510-MATCH-ONE-RECORD
065400             VARYING WRK-FIND-CURSOR FROM WRK-FIND-CURSOR BY 1
065500             UNTIL WRK-FIND-CURSOR   > WRK-CONTRACTOR-COUNT
065600                OR CTBG-RC-OK.
065700*----------------------------------------------------------------*
065800 2500-99-EXIT.                   EXIT.
065900*----------------------------------------------------------------*
065910*----------------------------------------------------------------*
065920*    020415 JQP CR068 ADDED - THE NAME/LOC PREFIX COMPARE IN
065930*                     2510 WAS USING LENGTH OF A FIXED PIC X ITEM,
065940*                     WHICH IS ALWAYS THE FULL DECLARED WIDTH, NOT
065950*                     THE CALLER'S TYPED LENGTH - THAT MADE "FIND"
065960*                     A FULL-FIELD COMPARE INSTEAD OF A PREFIX
065970*                     MATCH.  THESE TWO PARAGRAPHS SCAN FOR THE
065980*                     ACTUAL TRIMMED LENGTH OF EACH CRITERION.
065990 2505-COMPUTE-CRIT-LENGTHS       SECTION.
066000*----------------------------------------------------------------*
066010     MOVE ZEROS                  TO WRK-NAME-CRIT-LEN.
066020     MOVE 'N'                    TO WRK-NC-SPACE-SW.
066030     PERFORM 2506-SCAN-NAME-CRIT-CHAR
066040             VARYING WRK-NC-IX   FROM 1 BY 1
066050             UNTIL WRK-NC-IX     > 32.
066060
066070     MOVE ZEROS                  TO WRK-LOC-CRIT-LEN.
066080     MOVE 'N'                    TO WRK-LOCX-SPACE-SW.
066090     PERFORM 2507-SCAN-LOC-CRIT-CHAR
066100             VARYING WRK-LOCX-IX FROM 1 BY 1
066110             UNTIL WRK-LOCX-IX   > 64.
066120*----------------------------------------------------------------*
066130 2505-99-EXIT.                   EXIT.
066140*----------------------------------------------------------------*
066150*----------------------------------------------------------------*
066160 2506-SCAN-NAME-CRIT-CHAR        SECTION.
066170*----------------------------------------------------------------*
066180     IF NOT WRK-NC-SPACE-FOUND
066190        IF WRK-NC-CHAR (WRK-NC-IX) EQUAL SPACE
066200           SET  WRK-NC-SPACE-FOUND         TO TRUE
066210        ELSE
066220           ADD  1                TO WRK-NAME-CRIT-LEN
066230        END-IF
066240     END-IF.
066250*----------------------------------------------------------------*
066260 2506-99-EXIT.                   EXIT.
066270*----------------------------------------------------------------*
066280*----------------------------------------------------------------*
066290 2507-SCAN-LOC-CRIT-CHAR         SECTION.
066300*----------------------------------------------------------------*
066310     IF NOT WRK-LOCX-SPACE-FOUND
066320        IF WRK-LOCX-CHAR (WRK-LOCX-IX) EQUAL SPACE
066330           SET  WRK-LOCX-SPACE-FOUND       TO TRUE
066340        ELSE
066350           ADD  1                TO WRK-LOC-CRIT-LEN
066360        END-IF
066370     END-IF.
066380*----------------------------------------------------------------*
066390 2507-99-EXIT.                   EXIT.
066400*----------------------------------------------------------------*
066410*----------------------------------------------------------------*
066430 2510-MATCH-ONE-RECORD           SECTION.
066440*----------------------------------------------------------------*
066450     IF WRK-FIND-CURSOR          GREATER THAN ZEROS
066460        AND WRK-FIND-CURSOR      <= WRK-CONTRACTOR-COUNT
066470
066480        SET  WRK-TAB-IX          TO WRK-FIND-CURSOR
066490
066500        IF NOT WRK-TAB-DELETED (WRK-TAB-IX)
066510
066520           MOVE WRK-TAB-NAME (WRK-TAB-IX) TO WRK-FOLD-INPUT
066530                                                (1:32)
066540           MOVE SPACES                    TO WRK-FOLD-INPUT
066550                                                (33:32)
066560           PERFORM 2520-FOLD-TO-UPPER
066570           MOVE WRK-FOLD-OUTPUT (1:32)    TO WRK-FOLDED-TAB-NAME
066580
066590           MOVE WRK-TAB-LOCATION (WRK-TAB-IX) TO WRK-FOLD-INPUT
066600           PERFORM 2520-FOLD-TO-UPPER
066610           MOVE WRK-FOLD-OUTPUT           TO WRK-FOLDED-TAB-LOCATION
066620
066630           MOVE 'N'                TO WRK-NAME-MATCH-SW.
066640           IF WRK-NAME-CRIT-LEN    EQUAL ZEROS
066650              MOVE 'Y'              TO WRK-NAME-MATCH-SW
066660           ELSE
066670              IF WRK-FOLDED-TAB-NAME (1:WRK-NAME-CRIT-LEN)
066680                   EQUAL WRK-FOLDED-NAME-CRIT (1:WRK-NAME-CRIT-LEN)
066690                 MOVE 'Y'           TO WRK-NAME-MATCH-SW
066700              END-IF
066710           END-IF.
066720
066730           MOVE 'N'                TO WRK-LOC-MATCH-SW.
066740           IF WRK-LOC-CRIT-LEN     EQUAL ZEROS
066750              MOVE 'Y'              TO WRK-LOC-MATCH-SW
066760           ELSE
066770              IF WRK-FOLDED-TAB-LOCATION (1:WRK-LOC-CRIT-LEN)
066780                   EQUAL WRK-FOLDED-LOC-CRIT (1:WRK-LOC-CRIT-LEN)
066790                 MOVE 'Y'           TO WRK-LOC-MATCH-SW
066800              END-IF
066810           END-IF.
066820
066830           IF WRK-NAME-MATCHED AND WRK-LOC-MATCHED
066840              MOVE WRK-TAB-IX      TO CTBG-CALL-RECORD-NO
066850              PERFORM 2110-MOVE-TABLE-TO-CALL-AREA
066860              SET CTBG-RC-OK       TO TRUE
066870           END-IF
066880        END-IF
066890     END-IF.
066900*----------------------------------------------------------------*
066910 2510-99-EXIT.                   EXIT.
066920*----------------------------------------------------------------*
069900*----------------------------------------------------------------*
070000 2520-FOLD-TO-UPPER              SECTION.
070100*----------------------------------------------------------------*
070200     SET  WRK-FOLD-OX            TO 1.
070300     PERFORM 2521-FOLD-ONE-CHAR
070400             VARYING WRK-FOLD-IX FROM 1 BY 1
070500             UNTIL WRK-FOLD-IX   > 64.
070600*----------------------------------------------------------------*
070700 2520-99-EXIT.                   EXIT.
070800*----------------------------------------------------------------*
070900*----------------------------------------------------------------*
071000 2521-FOLD-ONE-CHAR              SECTION.
071100*----------------------------------------------------------------*
071150     COMPUTE WRK-FOLD-OX         = WRK-FOLD-IX.
071160     MOVE ZEROS                  TO WRK-FOLD-MATCH-POS.
071200     IF WRK-FOLD-CHAR (WRK-FOLD-IX) >= 'a'
071300        AND WRK-FOLD-CHAR (WRK-FOLD-IX) <= 'z'
071400        SET  WRK-LC-IX           TO 1
071410        PERFORM 2522-TEST-ONE-LOWER
071420                VARYING WRK-LC-IX FROM 1 BY 1
071430                UNTIL WRK-LC-IX  > 26
071440        IF WRK-FOLD-MATCH-POS    > ZEROS
071450           SET  WRK-UC-IX        FROM WRK-FOLD-MATCH-POS
071460           MOVE WRK-UPPER-CHAR (WRK-UC-IX)
071470                                 TO WRK-FOLD-OUT-CHAR (WRK-FOLD-OX)
071480        ELSE
071490           MOVE WRK-FOLD-CHAR (WRK-FOLD-IX)
071495                                 TO WRK-FOLD-OUT-CHAR (WRK-FOLD-OX)
071500        END-IF
072000     ELSE
072100        MOVE WRK-FOLD-CHAR (WRK-FOLD-IX)
072200                                 TO WRK-FOLD-OUT-CHAR (WRK-FOLD-OX)
072300     END-IF.
072400*----------------------------------------------------------------*
072500 2521-99-EXIT.                   EXIT.
072600*----------------------------------------------------------------*
072650*----------------------------------------------------------------*
072660 2522-TEST-ONE-LOWER             SECTION.
072670*----------------------------------------------------------------*
072680     IF WRK-LOWER-CHAR (WRK-LC-IX) EQUAL WRK-FOLD-CHAR (WRK-FOLD-IX)
072690        AND WRK-FOLD-MATCH-POS    EQUAL ZEROS
072700        SET  WRK-FOLD-MATCH-POS   FROM WRK-LC-IX
072710     END-IF.
072720*----------------------------------------------------------------*
072730 2522-99-EXIT.                   EXIT.
072740*----------------------------------------------------------------*
072800*----------------------------------------------------------------*
072900 2600-FN-LOCK                    SECTION.
072950*----------------------------------------------------------------*
073000     IF CTBG-CALL-RECORD-NO      >  ZEROS
073100        AND CTBG-CALL-RECORD-NO  <= WRK-CONTRACTOR-COUNT
073200
073300        SET  WRK-LOCK-IX         TO CTBG-CALL-RECORD-NO
073400
073500        IF WRK-LOCK-HELD (WRK-LOCK-IX)
073600           SET CTBG-RC-SECURITY-ERROR      TO TRUE
073700           MOVE 'SECURITY ERROR - LOCK'     TO WRK-ERROR-MSG
073800           MOVE 'RECORD ALREADY LOCKED BY ANOTHER CALLER'
073900                                 TO WRK-ERROR-CODE
074000           PERFORM 9999-CALL-ABEND-PGM
074100        ELSE
074200           SET  WRK-LOCK-HELD (WRK-LOCK-IX)  TO TRUE
074300           MOVE CTBG-CALL-LOCK-COOKIE
074400                                 TO WRK-LOCK-COOKIE (WRK-LOCK-IX)
074500           SET CTBG-RC-OK        TO TRUE
074600        END-IF
074700     ELSE
074800        SET CTBG-RC-NOT-FOUND    TO TRUE
074900     END-IF.
075000*----------------------------------------------------------------*
075100 2600-99-EXIT.                   EXIT.
075200*----------------------------------------------------------------*
075300*----------------------------------------------------------------*
075400 2700-FN-UNLOCK                  SECTION.
075500*----------------------------------------------------------------*
075600     IF CTBG-CALL-RECORD-NO      >  ZEROS
075700        AND CTBG-CALL-RECORD-NO  <= WRK-CONTRACTOR-COUNT
075800
075900        SET  WRK-LOCK-IX         TO CTBG-CALL-RECORD-NO
076000
076100        IF WRK-LOCK-HELD (WRK-LOCK-IX)
076200           AND WRK-LOCK-COOKIE (WRK-LOCK-IX)
076300                                 EQUAL CTBG-CALL-LOCK-COOKIE
076400
076500           MOVE 'N'              TO WRK-LOCK-IN-USE (WRK-LOCK-IX)
076600           MOVE SPACES           TO WRK-LOCK-COOKIE (WRK-LOCK-IX)
076700           SET CTBG-RC-OK        TO TRUE
076800        ELSE
076900           SET CTBG-RC-SECURITY-ERROR      TO TRUE
077000           MOVE 'SECURITY ERROR - LOCK'     TO WRK-ERROR-MSG
077100           MOVE 'UNLOCK ATTEMPTED WITH WRONG COOKIE'
077200                                 TO WRK-ERROR-CODE
077300           PERFORM 9999-CALL-ABEND-PGM
077400        END-IF
077500     ELSE
077600        SET CTBG-RC-NOT-FOUND    TO TRUE
077700     END-IF.
077800*----------------------------------------------------------------*
077900 2700-99-EXIT.                   EXIT.
078000*----------------------------------------------------------------*
078100*----------------------------------------------------------------*
078200 2800-FN-LIST                    SECTION.
078300*----------------------------------------------------------------*
078400     IF CTBG-FN-LIST-FIRST
078500        MOVE ZEROS               TO WRK-LIST-CURSOR
078600     END-IF.
078700
078800     ADD  1                      TO WRK-LIST-CURSOR.
078900
079000     IF WRK-LIST-CURSOR          <= WRK-CONTRACTOR-COUNT
079100        SET  WRK-TAB-IX          TO WRK-LIST-CURSOR
079200        MOVE WRK-LIST-CURSOR     TO CTBG-CALL-RECORD-NO
079300        PERFORM 2110-MOVE-TABLE-TO-CALL-AREA
079400        SET CTBG-RC-OK           TO TRUE
079500     ELSE
079600        SET CTBG-RC-END-OF-LIST  TO TRUE
079700     END-IF.
079800*----------------------------------------------------------------*
079900 2800-99-EXIT.                   EXIT.
080000*----------------------------------------------------------------*
080100*----------------------------------------------------------------*
080200 8100-TEST-FS-CTBGHDR            SECTION.
080300*----------------------------------------------------------------*
080400     IF WRK-FS-CTBGHDR           NOT EQUAL ZEROS AND 10
080500        MOVE WRK-FS-CTBGHDR      TO WRK-ERROR-CODE
080600        PERFORM 9999-CALL-ABEND-PGM
080700     END-IF.
080800*----------------------------------------------------------------*
080900 8100-99-EXIT.                   EXIT.
081000*----------------------------------------------------------------*
081100*----------------------------------------------------------------*
081200 8200-TEST-FS-CTBGMST            SECTION.
081300*----------------------------------------------------------------*
081400     IF WRK-FS-CTBGMST           NOT EQUAL ZEROS AND 10
081500        AND WRK-FS-CTBGMST       NOT EQUAL 23 AND 21
081600        MOVE WRK-FS-CTBGMST      TO WRK-ERROR-CODE
081700        PERFORM 9999-CALL-ABEND-PGM
081800     END-IF.
081900*----------------------------------------------------------------*
082000 8200-99-EXIT.                   EXIT.
082100*----------------------------------------------------------------*
082200*----------------------------------------------------------------*
082300 9000-GET-DATE-TIME              SECTION.
082400*----------------------------------------------------------------*
082500     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
082600     MOVE YY                     TO YYYY-FORMATTED.
082700     MOVE MM                     TO MM-FORMATTED.
082800     MOVE DD                     TO DD-FORMATTED.
082900     ADD  2000                   TO YYYY-FORMATTED.
083000
083100     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
083200     MOVE HOUR                   TO HOUR-FORMATTED.
083300     MOVE MINUTE                 TO MINUTE-FORMATTED.
083400     MOVE SECOND                 TO SECOND-FORMATTED.
083500*----------------------------------------------------------------*
083600 9000-99-EXIT.                   EXIT.
083700*----------------------------------------------------------------*
083800*----------------------------------------------------------------*
083900 9999-CALL-ABEND-PGM             SECTION.
084000*----------------------------------------------------------------*
084100     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
084200     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
084300     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
084400*----------------------------------------------------------------*
084500 9999-99-EXIT.                   EXIT.
084600*----------------------------------------------------------------*
