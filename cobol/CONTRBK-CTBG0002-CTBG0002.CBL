000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CTBG0002.
000600 AUTHOR.         R M MERLO.
000700 INSTALLATION.   BODGITT AND SCARPER DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   18/01/1985.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                R M MERLO - SYSTEMS PROGRAMMING                 *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: CTBG0002.                                     *
001500*    ANALYST.....: R M MERLO                                     *
001600*    PROGRAMMER..: R M MERLO                                     *
001700*    DATE........: 18/01/1985                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: CONTRACTOR BOOKING SYSTEM - CONTRBK           *
002000*----------------------------------------------------------------*
002100*    GOAL........: BUSINESS-RULE LAYER FOR THE CONTRBK SUITE.    *
002200*                  SITS BETWEEN THE TRANSACTION DRIVER (CTBG0001)*
002300*                  AND THE FILE/TABLE LAYER (CTBG0003).  OWNS    *
002400*                  THE BOOK/UNBOOK ELIGIBILITY RULES, THE OWNER  *
002500*                  TEXT FORMAT, THE DELETE-ALREADY-DELETED CHECK,*
002600*                  AND THE CREATE FIELD-TRUNCATION RULE.         *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   NONE - ALL FILE I/O IS DONE BY CTBG0003.     *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.                                        *
003200*----------------------------------------------------------------*
003300*    NOTE........: CTBG-CALL-SIZE IS TRUNCATED CLEANLY TO ITS    *
003400*                  DECLARED WIDTH ON ADD - THE OLD DESKTOP       *
003500*                  PACKAGE THIS WAS PORTED FROM TRUNCATED ONE    *
003600*                  CHARACTER TOO LONG (FIELDLEN+1) ON OVERLENGTH *
003700*                  INPUT.  THAT WAS JUDGED A BUG, NOT A FEATURE, *
003800*                  AND WAS NOT CARRIED FORWARD - SEE DESIGN      *
003900*                  NOTES FILED WITH THE PROJECT LEAD.            *
004000*----------------------------------------------------------------*
004100*    CHANGE LOG:                                                 *
004200*    850118 RMM 0000  ORIGINAL PROGRAM.                          *
004300*    860704 RMM CR011 BOOK/UNBOOK NOW ALWAYS UNLOCK ON THE WAY   *
004400*                     OUT, EVEN WHEN THE UPDATE CALL FAILS.      *
004500*    910822 LTF CR018 ADDED THE OWNER-BLANK / REC-DELETED 88-    *
004600*                     LEVELS FROM CTBGREC1 TO THE BOOK/UNBOOK    *
004700*                     ELIGIBILITY TESTS - WAS COMPARING RAW      *
004800*                     SPACES BEFORE, WHICH A TYPO COULD BREAK.   *
004900*    940311 JQP CR049 FIND NOW LOWER-CASES BOTH CRITERIA FIELDS  *
005000*                     BEFORE HANDING THEM TO CTBG0003 - THE      *
005100*                     LOWER LAYER UPPER-CASES FOR COMPARE, BUT   *
005200*                     CSR TRAINING ASKED FOR THE SCREEN ECHO TO  *
005300*                     SHOW LOWER CASE CRITERIA ON THE REJECT LOG.*
005400*    981014 JQP CR055 ADD TRANSACTION NOW TRUNCATES NAME/        *
005500*                     LOCATION/SPECIALITIES CLEANLY INSTEAD OF   *
005600*                     COPYING ONE EXTRA CHARACTER PAST THE FIELD *
005700*                     WIDTH - A CSR REPORTED GARBAGE IN THE      *
005800*                     SPECIALITIES COLUMN ON LONG INPUT.         *
005900*    990218 JQP Y2K01 NO DATE FIELDS OF ANY KIND IN THIS PROGRAM.*
006000*                     YEAR 2000 READY.                           *
006050*    020415 JQP CR067 2130/2220/2410 NOW STAMP A FRESH LOCK      *
006060*                     COOKIE BEFORE EVERY LOCK CALL INSTEAD OF   *
006070*                     LEAVING WHATEVER WAS SITTING IN THE SUB-   *
006080*                     CALL AREA - SEE 9100-BUILD-LOCK-COOKIE.    *
006085*    020415 JQP CR070 9999-CALL-ABEND-PGM WAS NEVER PERFORMED -  *
006088*                     EVERY CALL TO CTBG0003 NOW RUNS THROUGH    *
006090*                     9200-CHECK-SUB-RETURN-CODE, WHICH ABENDS   *
006092*                     IF THE RETURN CODE IS NOT ONE OF THE KNOWN *
006094*                     CTBG-RC VALUES - SEE 9200 BELOW.           *
006100*================================================================*
006200*           E N V I R O N M E N T      D I V I S I O N           *
006300*================================================================*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON  STATUS IS CTBG-RERUN-REQUESTED
006900             OFF STATUS IS CTBG-NORMAL-RUN
007000     CLASS CTBG-ALPHA-CLASS IS "A" THRU "Z".
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*================================================================*
007500*                  D A T A      D I V I S I O N                  *
007600*================================================================*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000*-----------------------------------------------------------------*
008100*                  WORKING-STORAGE SECTION                        *
008200*-----------------------------------------------------------------*
008300 WORKING-STORAGE SECTION.
008400
008500 77  WRK-SVC-PGM                     PIC X(08) VALUE 'CTBG0003'.
008600
008700 COPY 'CTBGCALL'
008710     REPLACING
008720         CTBG-CALL-AREA BY WRK-SUB-CALL-AREA,
008730         CTBG-CALL-CONTRACTOR BY WRK-SUB-CONTRACTOR,
008740         CTBG-CALL-CUSTOMER-ID BY WRK-SUB-CUSTOMER-ID,
008750         CTBG-CALL-DELETED-FLAG BY WRK-SUB-DELETED-FLAG,
008760         CTBG-CALL-LOC-CRIT BY WRK-SUB-LOC-CRIT,
008770         CTBG-CALL-LOCATION BY WRK-SUB-LOCATION,
008780         CTBG-CALL-LOCK-COOKIE BY WRK-SUB-LOCK-COOKIE,
008790         CTBG-CALL-NAME BY WRK-SUB-NAME,
008800         CTBG-CALL-NAME-CRIT BY WRK-SUB-NAME-CRIT,
008810         CTBG-CALL-OWNER BY WRK-SUB-OWNER,
008820         CTBG-CALL-RATE BY WRK-SUB-RATE,
008830         CTBG-CALL-RECORD-NO BY WRK-SUB-RECORD-NO,
008840         CTBG-CALL-RETURN-CODE BY WRK-SUB-RETURN-CODE,
008850         CTBG-CALL-SIZE BY WRK-SUB-SIZE,
008860         CTBG-CALL-SPECIALITIES BY WRK-SUB-SPECIALITIES,
008870         CTBG-FN-ADD BY WRK-SUB-FN-ADD,
008880         CTBG-FN-BOOK BY WRK-SUB-FN-BOOK,
008890         CTBG-FN-CREATE BY WRK-SUB-FN-CREATE,
008900         CTBG-FN-DATA-DELETE BY WRK-SUB-FN-DATA-DELETE,
008910         CTBG-FN-DELETE BY WRK-SUB-FN-DELETE,
008920         CTBG-FN-FIND-FIRST BY WRK-SUB-FN-FIND-FIRST,
008930         CTBG-FN-FIND-NEXT BY WRK-SUB-FN-FIND-NEXT,
008940         CTBG-FN-LIST-FIRST BY WRK-SUB-FN-LIST-FIRST,
008950         CTBG-FN-LIST-NEXT BY WRK-SUB-FN-LIST-NEXT,
008960         CTBG-FN-LOAD BY WRK-SUB-FN-LOAD,
008970         CTBG-FN-LOCK BY WRK-SUB-FN-LOCK,
008980         CTBG-FN-READ BY WRK-SUB-FN-READ,
008990         CTBG-FN-UNBOOK BY WRK-SUB-FN-UNBOOK,
009000         CTBG-FN-UNLOCK BY WRK-SUB-FN-UNLOCK,
009010         CTBG-FN-UPDATE BY WRK-SUB-FN-UPDATE,
009020         CTBG-FUNCTION-CODE BY WRK-SUB-FUNCTION-CODE,
009030         CTBG-RC-END-OF-LIST BY WRK-SUB-RC-END-OF-LIST,
009040         CTBG-RC-NO-OP BY WRK-SUB-RC-NO-OP,
009050         CTBG-RC-NOT-FOUND BY WRK-SUB-RC-NOT-FOUND,
009060         CTBG-RC-OK BY WRK-SUB-RC-OK,
009070         CTBG-RC-SECURITY-ERROR BY WRK-SUB-RC-SECURITY-ERROR.
009080
009090*    HOLDS THE CALLER'S ORIGINAL FUNCTION AND RECORD-NO WHILE
009100*    WRK-SUB-CALL-AREA IS REUSED FOR THE LOWER-LEVEL READ/LOCK/
009200*    UPDATE/DELETE SEQUENCE OF CALLS THAT A SINGLE BOOK, UNBOOK
009300*    OR DELETE TRANSACTION DRIVES.
009400 01  WRK-SAVE-AREA.
009500     05  WRK-SAVE-RECORD-NO          PIC 9(08) COMP VALUE ZEROS.
009600     05  WRK-SAVE-CUSTOMER-ID        PIC 9(08) COMP VALUE ZEROS.
009700     05  WRK-SAVE-NAME-CRIT          PIC X(32) VALUE SPACES.
009800     05  WRK-SAVE-LOC-CRIT           PIC X(64) VALUE SPACES.
009900
010000*    REDEFINE 1 - LETS 2120-FORMAT-OWNER-TEXT WALK THE EDITED
010100*    CUSTOMER-ID NUMBER ONE CHARACTER AT A TIME LOOKING FOR THE
010200*    FIRST NON-BLANK (MOST SIGNIFICANT ZERO-SUPPRESSED DIGIT),
010300*    SINCE NO INTRINSIC FUNCTION IS AVAILABLE TO TRIM LEADING
010400*    BLANKS IN THIS SHOP'S STANDARD COBOL LEVEL.
010500 01  WRK-OWNER-EDIT-AREA.
010600     05  WRK-OWNER-EDITED            PIC ZZZZZZZ9.
010700     05  WRK-OWNER-EDIT-TABLE REDEFINES WRK-OWNER-EDITED.
010800         10  WRK-OWNER-EDIT-CHAR     PIC X(01) OCCURS 8 TIMES
010900                                             INDEXED BY WRK-OE-IX.
011000     05  WRK-OWNER-LEFT-JUST         PIC X(08) VALUE SPACES.
011100     05  WRK-OWNER-LEFT-TABLE REDEFINES WRK-OWNER-LEFT-JUST.
011200         10  WRK-OWNER-LEFT-CHAR     PIC X(01) OCCURS 8 TIMES
011300                                             INDEXED BY WRK-OL-IX.
011400     05  WRK-OWNER-FIRST-DIGIT-POS   PIC 9(02) COMP VALUE ZEROS.
011500
011600*    REDEFINE 2 - GIVES 2710-TRUNCATE-AND-PAD A CHARACTER TABLE
011700*    VIEW OF WHATEVER TRANSACTION-SUPPLIED FIELD IT IS ASKED TO
011800*    CLEAN UP, SINCE THE FIELD WIDTH VARIES CALL TO CALL (32, 64,
011900*    6 OR 8 BYTES).
012000 01  WRK-TRUNC-WORK-AREA.
012100     05  WRK-TRUNC-INPUT             PIC X(64).
012200     05  WRK-TRUNC-INPUT-TABLE REDEFINES WRK-TRUNC-INPUT.
012300         10  WRK-TRUNC-CHAR          PIC X(01) OCCURS 64 TIMES
012400                                             INDEXED BY WRK-TR-IX.
012500     05  WRK-TRUNC-WIDTH             PIC 9(02) COMP VALUE ZEROS.
012600     05  WRK-TRUNC-OUTPUT            PIC X(64).
012650
012660*    REDEFINE 3 - UPPER/LOWER LOOKUP PAIR FOR 2330-FOLD-TO-LOWER.
012670*    NO INTRINSIC FUNCTION IS AVAILABLE TO CASE-FOLD A CHARACTER
012680*    ON THIS SHOP'S STANDARD COBOL LEVEL, SO THE TWO ALPHABETS ARE
012690*    CARRIED SIDE BY SIDE AND MATCHED POSITION FOR POSITION.
012700 01  WRK-CASE-FOLD-TABLE.
012710     05  WRK-UPPER-ALPHABET      PIC X(26)
012720             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012730     05  WRK-UPPER-CHARS REDEFINES WRK-UPPER-ALPHABET.
012740         10  WRK-UPPER-CHAR      PIC X(01) OCCURS 26 TIMES
012750                                         INDEXED BY WRK-UC-IX.
012760     05  WRK-LOWER-ALPHABET      PIC X(26)
012770             VALUE 'abcdefghijklmnopqrstuvwxyz'.
012780     05  WRK-LOWER-CHARS REDEFINES WRK-LOWER-ALPHABET.
012790         10  WRK-LOWER-CHAR      PIC X(01) OCCURS 26 TIMES
012800                                         INDEXED BY WRK-LC-IX.
012810     05  WRK-FOLD-MATCH-POS         PIC 9(02) COMP VALUE ZEROS.
012820
012830 01  WRK-BOOK-ELIGIBLE               PIC X(03) VALUE 'NO '.
012900     88  WRK-IS-BOOK-ELIGIBLE                VALUE 'YES'.
013000 01  WRK-UNBOOK-ELIGIBLE             PIC X(03) VALUE 'NO '.
013100     88  WRK-IS-UNBOOK-ELIGIBLE              VALUE 'YES'.
013200
013300*DATA FOR ERROR LOG:
013400 01  WRK-ERROR-LOG.
013500     03  WRK-PROGRAM                 PIC X(08) VALUE 'CTBG0002'.
013600     03  WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
013700     03  WRK-ERROR-CODE              PIC X(30) VALUE SPACES.
013800     03  WRK-ERROR-DATE              PIC X(10) VALUE SPACES.
013900     03  WRK-ERROR-TIME              PIC X(08) VALUE SPACES.
014000     03  FILLER                      PIC X(06) VALUE SPACES.
014100
014200*ABENDING PROGRAM:
014300 77  WRK-ABEND-PGM                   PIC X(08) VALUE 'CTBGABND'.
014400
014500*WORKING DATA FOR THE SYSTEM DATE AND TIME.
014600 01  WRK-SYSTEM-DATE.
014700     03  YY                          PIC 9(02) VALUE ZEROS.
014800     03  MM                          PIC 9(02) VALUE ZEROS.
014900     03  DD                          PIC 9(02) VALUE ZEROS.
015000*
015100 01  WRK-DATE-FORMATTED.
015200     03  DD-FORMATTED                PIC 9(02) VALUE ZEROS.
015300     03  FILLER                      PIC X(01) VALUE '-'.
015400     03  MM-FORMATTED                PIC 9(02) VALUE ZEROS.
015500     03  FILLER                      PIC X(01) VALUE '-'.
015600     03  YYYY-FORMATTED              PIC 9(04) VALUE ZEROS.
015700*
015800 01  WRK-SYSTEM-TIME.
015900     03  HOUR                        PIC 9(02) VALUE ZEROS.
016000     03  MINUTE                      PIC 9(02) VALUE ZEROS.
016100     03  SECOND                      PIC 9(02) VALUE ZEROS.
016200     03  HUNDREDTH                   PIC 9(02) VALUE ZEROS.
016300*
016400 01  WRK-TIME-FORMATTED.
016500     03  HOUR-FORMATTED              PIC 9(02) VALUE ZEROS.
016600     03  FILLER                      PIC X(01) VALUE ':'.
016700     03  MINUTE-FORMATTED            PIC 9(02) VALUE ZEROS.
016800     03  FILLER                      PIC X(01) VALUE ':'.
016900     03  SECOND-FORMATTED            PIC 9(02) VALUE ZEROS.
017000*
017010*    REDEFINE 4 - BUILDS A ONE-OF-A-KIND LOCK COOKIE FOR EACH LOCK
017020*    CALL THIS PROGRAM ISSUES, SO 2700-FN-UNLOCK IN CTBG0003 CAN
017030*    TELL THIS CALLER'S OWN LOCK APART FROM ANY OTHER CALLER'S.
017040*    4-DIGIT WRAPPING CALL SEQUENCE PLUS HH/MM OF THE LOCK CALL -
017050*    EIGHT BYTES TO MATCH CTBG-CALL-LOCK-COOKIE EXACTLY.
017060 01  WRK-LOCK-COOKIE-BUILD.
017070     05  WRK-LOCK-COOKIE-SEQ-ED      PIC 9(04) VALUE ZEROS.
017080     05  WRK-LOCK-COOKIE-HH          PIC 9(02) VALUE ZEROS.
017090     05  WRK-LOCK-COOKIE-MM          PIC 9(02) VALUE ZEROS.
017095 01  WRK-LOCK-COOKIE-VALUE REDEFINES WRK-LOCK-COOKIE-BUILD
017096                                     PIC X(08).
017097*
017098 77  WRK-LOCK-CALL-SEQ               PIC 9(04) COMP VALUE ZEROS.
017099*
017100*-----------------------------------------------------------------*
017200*                      LINKAGE SECTION                            *
017300*-----------------------------------------------------------------*
017400 LINKAGE SECTION.
017600 COPY 'CTBGCALL' REPLACING CTBG-CALL-AREA BY LK-CTBG-CALL-AREA.
017700*================================================================*
017800 PROCEDURE                       DIVISION  USING LK-CTBG-CALL-AREA.
017900*================================================================*
018000*----------------------------------------------------------------*
018100 0000-MAIN-PROCESS               SECTION.
018200*----------------------------------------------------------------*
018300     PERFORM 9000-GET-DATE-TIME.
018400
018600     MOVE 'LOAD'                 TO WRK-SUB-FUNCTION-CODE.
018700     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
018750     PERFORM 9200-CHECK-SUB-RETURN-CODE.
018800
018900     IF CTBG-FN-LIST-FIRST OR CTBG-FN-LIST-NEXT
019000        PERFORM 2000-FN-LIST
019100     ELSE
019200        IF CTBG-FN-BOOK
019300           PERFORM 2100-FN-BOOK
019400        ELSE
019500           IF CTBG-FN-UNBOOK
019600              PERFORM 2200-FN-UNBOOK
019700           ELSE
019800              IF CTBG-FN-FIND-FIRST OR CTBG-FN-FIND-NEXT
019900                 PERFORM 2300-FN-FIND
020000              ELSE
020100                 IF CTBG-FN-DELETE
020200                    PERFORM 2400-FN-DELETE
020300                 ELSE
020400                    IF CTBG-FN-ADD
020500                       PERFORM 2500-FN-ADD
020600                    ELSE
020700                       SET CTBG-RC-NOT-FOUND  TO TRUE
020800                    END-IF
020900                 END-IF
021000              END-IF
021100           END-IF
021200        END-IF
021300     END-IF.
021400*----------------------------------------------------------------*
021500 0000-99-EXIT.                   EXIT.
021600*----------------------------------------------------------------*
021700*----------------------------------------------------------------*
021800 2000-FN-LIST                    SECTION.
021900*----------------------------------------------------------------*
022000*    PURE PASS-THROUGH, DELETED RECORDS INCLUDED - THE TRANSACTION
022100*    DRIVER (CTBG0001) IS THE ONE THAT SKIPS DELETED ON DISPLAY.
022200     MOVE CTBG-CALL-AREA         TO WRK-SUB-CALL-AREA.
022300     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
022350     PERFORM 9200-CHECK-SUB-RETURN-CODE.
022400     MOVE WRK-SUB-CALL-AREA      TO CTBG-CALL-AREA.
022500*----------------------------------------------------------------*
022600 2000-99-EXIT.                   EXIT.
022700*----------------------------------------------------------------*
022800*----------------------------------------------------------------*
022900 2100-FN-BOOK                    SECTION.
023000*----------------------------------------------------------------*
023100     MOVE CTBG-CALL-RECORD-NO    TO WRK-SAVE-RECORD-NO.
023200     MOVE CTBG-CALL-CUSTOMER-ID  TO WRK-SAVE-CUSTOMER-ID.
023300
023400     MOVE WRK-SAVE-RECORD-NO     TO WRK-SUB-RECORD-NO.
023600     MOVE 'READ'                 TO WRK-SUB-FUNCTION-CODE.
023700     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
023750     PERFORM 9200-CHECK-SUB-RETURN-CODE.
023800
023900     IF NOT WRK-SUB-RC-OK
024000        MOVE WRK-SUB-RETURN-CODE
024100                                 TO CTBG-CALL-RETURN-CODE
024200     ELSE
024300        PERFORM 2110-CHECK-BOOK-ELIGIBLE
024400
024500        IF WRK-IS-BOOK-ELIGIBLE
024600           PERFORM 2120-FORMAT-OWNER-TEXT
024700           PERFORM 2130-DO-BOOK-UPDATE
024800        ELSE
024900           SET CTBG-RC-NO-OP     TO TRUE
025000        END-IF
025100     END-IF.
025200*----------------------------------------------------------------*
025300 2100-99-EXIT.                   EXIT.
025400*----------------------------------------------------------------*
025500*----------------------------------------------------------------*
025600 2110-CHECK-BOOK-ELIGIBLE        SECTION.
025700*----------------------------------------------------------------*
025800     MOVE 'NO '                  TO WRK-BOOK-ELIGIBLE.
025900
026000     IF WRK-SUB-DELETED-FLAG EQUAL '1'
026100        SET CTBG-RC-NOT-FOUND    TO TRUE
026200     ELSE
026300        IF WRK-SUB-OWNER EQUAL SPACES
026400           MOVE 'YES'            TO WRK-BOOK-ELIGIBLE
026500        END-IF
026600     END-IF.
026700*----------------------------------------------------------------*
026800 2110-99-EXIT.                   EXIT.
026900*----------------------------------------------------------------*
027000*----------------------------------------------------------------*
027100 2120-FORMAT-OWNER-TEXT          SECTION.
027200*----------------------------------------------------------------*
027300     MOVE WRK-SAVE-CUSTOMER-ID   TO WRK-OWNER-EDITED.
027400     MOVE SPACES                 TO WRK-OWNER-LEFT-JUST.
027500     MOVE ZEROS                  TO WRK-OWNER-FIRST-DIGIT-POS.
027600     SET  WRK-OL-IX              TO 1.
027700
027800     SET  WRK-OE-IX              TO 1.
027900     PERFORM 2121-SCAN-ONE-CHAR
028000             VARYING WRK-OE-IX   FROM 1 BY 1
028100             UNTIL WRK-OE-IX     > 8.
028200*----------------------------------------------------------------*
028300 2120-99-EXIT.                   EXIT.
028400*----------------------------------------------------------------*
028500*----------------------------------------------------------------*
028600 2121-SCAN-ONE-CHAR              SECTION.
028700*----------------------------------------------------------------*
028800     IF WRK-OWNER-EDIT-CHAR (WRK-OE-IX) NOT EQUAL SPACE
028900        MOVE WRK-OWNER-EDIT-CHAR (WRK-OE-IX)
029000                                 TO WRK-OWNER-LEFT-CHAR (WRK-OL-IX)
029100        SET  WRK-OL-IX           UP BY 1
029200     END-IF.
029300*----------------------------------------------------------------*
029400 2121-99-EXIT.                   EXIT.
029500*----------------------------------------------------------------*
029600*----------------------------------------------------------------*
029700 2130-DO-BOOK-UPDATE             SECTION.
029800*----------------------------------------------------------------*
029900     MOVE WRK-SAVE-RECORD-NO     TO WRK-SUB-RECORD-NO.
030000     PERFORM 9100-BUILD-LOCK-COOKIE.
030100     MOVE 'LOCK'                 TO WRK-SUB-FUNCTION-CODE.
030200     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
030250     PERFORM 9200-CHECK-SUB-RETURN-CODE.
030300
030400     IF WRK-SUB-RC-OK
030500        MOVE WRK-OWNER-LEFT-JUST TO WRK-SUB-OWNER
030700        MOVE 'UPDT'              TO WRK-SUB-FUNCTION-CODE
030800        CALL WRK-SVC-PGM         USING WRK-SUB-CALL-AREA
030850        PERFORM 9200-CHECK-SUB-RETURN-CODE
030900
031000        MOVE WRK-SUB-RETURN-CODE
031100                                 TO CTBG-CALL-RETURN-CODE
031200
031300        PERFORM 2140-UNLOCK-AND-EXIT
031400     ELSE
031500        MOVE WRK-SUB-RETURN-CODE
031600                                 TO CTBG-CALL-RETURN-CODE
031700     END-IF.
031800*----------------------------------------------------------------*
031900 2130-99-EXIT.                   EXIT.
032000*----------------------------------------------------------------*
032100*----------------------------------------------------------------*
032200 2140-UNLOCK-AND-EXIT            SECTION.
032300*----------------------------------------------------------------*
032400     MOVE 'ULCK'                 TO WRK-SUB-FUNCTION-CODE.
032500     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
032550     PERFORM 9200-CHECK-SUB-RETURN-CODE.
032600*----------------------------------------------------------------*
032700 2140-99-EXIT.                   EXIT.
032800*----------------------------------------------------------------*
032900*----------------------------------------------------------------*
033000 2200-FN-UNBOOK                  SECTION.
033100*----------------------------------------------------------------*
033200     MOVE CTBG-CALL-RECORD-NO    TO WRK-SAVE-RECORD-NO.
033300
033400     MOVE WRK-SAVE-RECORD-NO     TO WRK-SUB-RECORD-NO.
033600     MOVE 'READ'                 TO WRK-SUB-FUNCTION-CODE.
033700     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
033750     PERFORM 9200-CHECK-SUB-RETURN-CODE.
033800
033900     IF NOT WRK-SUB-RC-OK
034000        MOVE WRK-SUB-RETURN-CODE
034100                                 TO CTBG-CALL-RETURN-CODE
034200     ELSE
034300        PERFORM 2210-CHECK-UNBOOK-ELIGIBLE
034400
034500        IF WRK-IS-UNBOOK-ELIGIBLE
034600           PERFORM 2220-DO-UNBOOK-UPDATE
034700        ELSE
034800           SET CTBG-RC-NO-OP     TO TRUE
034900        END-IF
035000     END-IF.
035100*----------------------------------------------------------------*
035200 2200-99-EXIT.                   EXIT.
035300*----------------------------------------------------------------*
035400*----------------------------------------------------------------*
035500 2210-CHECK-UNBOOK-ELIGIBLE      SECTION.
035600*----------------------------------------------------------------*
035700     MOVE 'NO '                  TO WRK-UNBOOK-ELIGIBLE.
035800
035900     IF WRK-SUB-DELETED-FLAG EQUAL '1'
036000        SET CTBG-RC-NOT-FOUND    TO TRUE
036100     ELSE
036200        IF WRK-SUB-OWNER
036300                                        NOT EQUAL SPACES
036400           MOVE 'YES'            TO WRK-UNBOOK-ELIGIBLE
036500        END-IF
036600     END-IF.
036700*----------------------------------------------------------------*
036800 2210-99-EXIT.                   EXIT.
036900*----------------------------------------------------------------*
037000*----------------------------------------------------------------*
037100 2220-DO-UNBOOK-UPDATE           SECTION.
037200*----------------------------------------------------------------*
037300     MOVE WRK-SAVE-RECORD-NO     TO WRK-SUB-RECORD-NO.
037400     PERFORM 9100-BUILD-LOCK-COOKIE.
037500     MOVE 'LOCK'                 TO WRK-SUB-FUNCTION-CODE.
037600     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
037650     PERFORM 9200-CHECK-SUB-RETURN-CODE.
037700
037800     IF WRK-SUB-RC-OK
037900        MOVE SPACES              TO WRK-SUB-OWNER
038100        MOVE 'UPDT'              TO WRK-SUB-FUNCTION-CODE
038200        CALL WRK-SVC-PGM         USING WRK-SUB-CALL-AREA
038250        PERFORM 9200-CHECK-SUB-RETURN-CODE
038400        MOVE WRK-SUB-RETURN-CODE
038500                                 TO CTBG-CALL-RETURN-CODE
038600
038700        PERFORM 2140-UNLOCK-AND-EXIT
038800     ELSE
038900        MOVE WRK-SUB-RETURN-CODE
039000                                 TO CTBG-CALL-RETURN-CODE
039100     END-IF.
039200*----------------------------------------------------------------*
039300 2220-99-EXIT.                   EXIT.
039400*----------------------------------------------------------------*
039500*----------------------------------------------------------------*
039600 2300-FN-FIND                    SECTION.
039700*----------------------------------------------------------------*
039800     IF CTBG-FN-FIND-FIRST
039900        MOVE CTBG-CALL-NAME-CRIT  TO WRK-SAVE-NAME-CRIT
040000        MOVE CTBG-CALL-LOC-CRIT   TO WRK-SAVE-LOC-CRIT
040100        PERFORM 2310-LOWER-NAME-CRIT
040200        PERFORM 2320-LOWER-LOC-CRIT
040300     END-IF.
040400
040500     MOVE WRK-SAVE-NAME-CRIT     TO WRK-SUB-NAME-CRIT.
040700     MOVE WRK-SAVE-LOC-CRIT      TO WRK-SUB-LOC-CRIT.
040900     MOVE CTBG-FUNCTION-CODE     TO WRK-SUB-FUNCTION-CODE.
041000     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
041050     PERFORM 9200-CHECK-SUB-RETURN-CODE.
041100
041200     MOVE WRK-SUB-CALL-AREA      TO CTBG-CALL-AREA.
041300*----------------------------------------------------------------*
041400 2300-99-EXIT.                   EXIT.
041500*----------------------------------------------------------------*
041600*----------------------------------------------------------------*
041700 2310-LOWER-NAME-CRIT            SECTION.
041800*----------------------------------------------------------------*
041900*    CSR TRAINING WANTS THE REJECT LOG TO ECHO THE CRITERIA IN
042000*    LOWER CASE - THE COMPARE ITSELF IS DONE CASE-INSENSITIVELY
042100*    BY CTBG0003 REGARDLESS OF WHAT CASE ARRIVES HERE.
042200     MOVE WRK-SAVE-NAME-CRIT     TO WRK-TRUNC-INPUT (1:32).
042300     MOVE 32                     TO WRK-TRUNC-WIDTH.
042400     PERFORM 2330-FOLD-TO-LOWER.
042500     MOVE WRK-TRUNC-OUTPUT (1:32) TO WRK-SAVE-NAME-CRIT.
042600*----------------------------------------------------------------*
042700 2310-99-EXIT.                   EXIT.
042800*----------------------------------------------------------------*
042900*----------------------------------------------------------------*
043000 2320-LOWER-LOC-CRIT             SECTION.
043100*----------------------------------------------------------------*
043200     MOVE WRK-SAVE-LOC-CRIT      TO WRK-TRUNC-INPUT.
043300     MOVE 64                     TO WRK-TRUNC-WIDTH.
043400     PERFORM 2330-FOLD-TO-LOWER.
043500     MOVE WRK-TRUNC-OUTPUT       TO WRK-SAVE-LOC-CRIT.
043600*----------------------------------------------------------------*
043700 2320-99-EXIT.                   EXIT.
043800*----------------------------------------------------------------*
043900*----------------------------------------------------------------*
044000 2330-FOLD-TO-LOWER              SECTION.
044100*----------------------------------------------------------------*
044200     MOVE SPACES                 TO WRK-TRUNC-OUTPUT.
044300     SET  WRK-TR-IX              TO 1.
044400     PERFORM 2331-FOLD-ONE-LOWER
044500             VARYING WRK-TR-IX   FROM 1 BY 1
044600             UNTIL WRK-TR-IX     > WRK-TRUNC-WIDTH.
044700*----------------------------------------------------------------*
044800 2330-99-EXIT.                   EXIT.
044900*----------------------------------------------------------------*
045000*----------------------------------------------------------------*
045100 2331-FOLD-ONE-LOWER             SECTION.
045200*----------------------------------------------------------------*
045210     MOVE ZEROS                  TO WRK-FOLD-MATCH-POS.
045220     IF WRK-TRUNC-CHAR (WRK-TR-IX) IS CTBG-ALPHA-CLASS
045230        AND WRK-TRUNC-CHAR (WRK-TR-IX) >= 'A'
045240        AND WRK-TRUNC-CHAR (WRK-TR-IX) <= 'Z'
045250        SET  WRK-UC-IX           TO 1
045260        PERFORM 2332-TEST-ONE-UPPER
045270                VARYING WRK-UC-IX FROM 1 BY 1
045280                UNTIL WRK-UC-IX  > 26
045290        IF WRK-FOLD-MATCH-POS    > ZEROS
045300           SET  WRK-LC-IX        FROM WRK-FOLD-MATCH-POS
045310           MOVE WRK-LOWER-CHAR (WRK-LC-IX)
045320                                 TO WRK-TRUNC-OUTPUT (WRK-TR-IX:1)
045330        ELSE
045340           MOVE WRK-TRUNC-CHAR (WRK-TR-IX)
045350                                 TO WRK-TRUNC-OUTPUT (WRK-TR-IX:1)
045360        END-IF
045700     ELSE
045800        MOVE WRK-TRUNC-CHAR (WRK-TR-IX)
045900                                 TO WRK-TRUNC-OUTPUT (WRK-TR-IX:1)
046000     END-IF.
046100*----------------------------------------------------------------*
046200 2331-99-EXIT.                   EXIT.
046300*----------------------------------------------------------------*
046350*----------------------------------------------------------------*
046360 2332-TEST-ONE-UPPER             SECTION.
046370*----------------------------------------------------------------*
046380     IF WRK-UPPER-CHAR (WRK-UC-IX) EQUAL WRK-TRUNC-CHAR (WRK-TR-IX)
046390        AND WRK-FOLD-MATCH-POS   EQUAL ZEROS
046400        SET  WRK-FOLD-MATCH-POS  FROM WRK-UC-IX
046410     END-IF.
046420*----------------------------------------------------------------*
046430 2332-99-EXIT.                   EXIT.
046440*----------------------------------------------------------------*
046500*----------------------------------------------------------------*
046600 2400-FN-DELETE                  SECTION.
046700*----------------------------------------------------------------*
046800     MOVE CTBG-CALL-RECORD-NO    TO WRK-SAVE-RECORD-NO.
046900
047000     MOVE WRK-SAVE-RECORD-NO     TO WRK-SUB-RECORD-NO.
047200     MOVE 'READ'                 TO WRK-SUB-FUNCTION-CODE.
047300     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
047350     PERFORM 9200-CHECK-SUB-RETURN-CODE.
047400
047500     IF NOT WRK-SUB-RC-OK
047600        MOVE WRK-SUB-RETURN-CODE
047700                                 TO CTBG-CALL-RETURN-CODE
047800     ELSE
047900        IF WRK-SUB-DELETED-FLAG EQUAL '1'
048000           SET CTBG-RC-NOT-FOUND TO TRUE
048100        ELSE
048200           PERFORM 2410-DO-DELETE-UPDATE
048300        END-IF
048400     END-IF.
048500*----------------------------------------------------------------*
048600 2400-99-EXIT.                   EXIT.
048700*----------------------------------------------------------------*
048800*----------------------------------------------------------------*
048900 2410-DO-DELETE-UPDATE           SECTION.
049000*----------------------------------------------------------------*
049100     MOVE WRK-SAVE-RECORD-NO     TO WRK-SUB-RECORD-NO.
049200     PERFORM 9100-BUILD-LOCK-COOKIE.
049300     MOVE 'LOCK'                 TO WRK-SUB-FUNCTION-CODE.
049400     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
049450     PERFORM 9200-CHECK-SUB-RETURN-CODE.
049500
049600     IF WRK-SUB-RC-OK
049700        MOVE 'DELT'              TO WRK-SUB-FUNCTION-CODE
049800        CALL WRK-SVC-PGM         USING WRK-SUB-CALL-AREA
049850        PERFORM 9200-CHECK-SUB-RETURN-CODE
050000        MOVE WRK-SUB-RETURN-CODE
050100                                 TO CTBG-CALL-RETURN-CODE
050200
050300        PERFORM 2140-UNLOCK-AND-EXIT
050400     ELSE
050500        MOVE WRK-SUB-RETURN-CODE
050600                                 TO CTBG-CALL-RETURN-CODE
050700     END-IF.
050800*----------------------------------------------------------------*
050900 2410-99-EXIT.                   EXIT.
051000*----------------------------------------------------------------*
051100*----------------------------------------------------------------*
051200 2500-FN-ADD                     SECTION.
051300*----------------------------------------------------------------*
051400     MOVE SPACES                 TO WRK-SUB-NAME.
051600     MOVE CTBG-CALL-NAME         TO WRK-TRUNC-INPUT (1:32).
051700     MOVE 32                     TO WRK-TRUNC-WIDTH.
051800     PERFORM 2510-TRUNCATE-AND-PAD.
051900     MOVE WRK-TRUNC-OUTPUT (1:32) TO WRK-SUB-NAME.
052100
052200     MOVE CTBG-CALL-LOCATION     TO WRK-TRUNC-INPUT.
052300     MOVE 64                     TO WRK-TRUNC-WIDTH.
052400     PERFORM 2510-TRUNCATE-AND-PAD.
052500     MOVE WRK-TRUNC-OUTPUT       TO WRK-SUB-LOCATION.
052700
052800     MOVE CTBG-CALL-SPECIALITIES TO WRK-TRUNC-INPUT.
052900     MOVE 64                     TO WRK-TRUNC-WIDTH.
053000     PERFORM 2510-TRUNCATE-AND-PAD.
053100     MOVE WRK-TRUNC-OUTPUT       TO WRK-SUB-SPECIALITIES.
053300
053400     MOVE CTBG-CALL-SIZE         TO WRK-TRUNC-INPUT (1:6).
053500     MOVE 6                      TO WRK-TRUNC-WIDTH.
053600     PERFORM 2510-TRUNCATE-AND-PAD.
053700     MOVE WRK-TRUNC-OUTPUT (1:6) TO WRK-SUB-SIZE.
053900
054000     MOVE CTBG-CALL-RATE         TO WRK-TRUNC-INPUT (1:8).
054100     MOVE 8                      TO WRK-TRUNC-WIDTH.
054200     PERFORM 2510-TRUNCATE-AND-PAD.
054300     MOVE WRK-TRUNC-OUTPUT (1:8) TO WRK-SUB-RATE.
054500
054600     MOVE CTBG-CALL-OWNER        TO WRK-SUB-OWNER.
054800     MOVE 'CREA'                 TO WRK-SUB-FUNCTION-CODE.
054900     CALL WRK-SVC-PGM            USING WRK-SUB-CALL-AREA.
054950     PERFORM 9200-CHECK-SUB-RETURN-CODE.
055000
055100     MOVE WRK-SUB-RECORD-NO
055200                                 TO CTBG-CALL-RECORD-NO.
055300     MOVE WRK-SUB-RETURN-CODE
055400                                 TO CTBG-CALL-RETURN-CODE.
055500*----------------------------------------------------------------*
055600 2500-99-EXIT.                   EXIT.
055700*----------------------------------------------------------------*
055800*----------------------------------------------------------------*
055900 2510-TRUNCATE-AND-PAD           SECTION.
056000*----------------------------------------------------------------*
056100*    NO OVERLENGTH CONDITION CAN ACTUALLY OCCUR HERE - THE CALL
056200*    AREA FIELDS ARE ALREADY FIXED TO THEIR DECLARED WIDTH BY THE
056300*    TIME A TRANSACTION REACHES THIS PROGRAM - BUT THE TABLE-DRIVEN
056400*    PAD LOGIC IS KEPT SO A WIDER CALL AREA IN A FUTURE RELEASE
056500*    DOES NOT SILENTLY CARRY TRAILING GARBAGE INTO THE NEW RECORD.
057600     MOVE SPACES                 TO WRK-TRUNC-OUTPUT.
057700     MOVE WRK-TRUNC-INPUT (1:WRK-TRUNC-WIDTH)
057800                                 TO WRK-TRUNC-OUTPUT (1:WRK-TRUNC-WIDTH).
057900*----------------------------------------------------------------*
058000 2510-99-EXIT.                   EXIT.
058100*----------------------------------------------------------------*
058200*----------------------------------------------------------------*
058300 9000-GET-DATE-TIME              SECTION.
058400*----------------------------------------------------------------*
058500     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
058600     MOVE YY                     TO YYYY-FORMATTED.
058700     MOVE MM                     TO MM-FORMATTED.
058800     MOVE DD                     TO DD-FORMATTED.
058900     ADD  2000                   TO YYYY-FORMATTED.
059000
059100     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
059200     MOVE HOUR                   TO HOUR-FORMATTED.
059300     MOVE MINUTE                 TO MINUTE-FORMATTED.
059400     MOVE SECOND                 TO SECOND-FORMATTED.
059500*----------------------------------------------------------------*
059550 9000-99-EXIT.                   EXIT.
059560*----------------------------------------------------------------*
059570*----------------------------------------------------------------*
059580*    020415 JQP CR067 ADDED - 2130/2220/2410 WERE LOCKING EVERY
059590*                     RECORD WITH WHATEVER COOKIE WAS LEFT OVER
059600*                     IN THE SUB-CALL AREA FROM THE LAST TRANSACTION
059610*                     INSTEAD OF A VALUE OF THEIR OWN, SO THE WRONG-
059620*                     COOKIE BRANCH OF CTBG0003'S UNLOCK COULD NEVER
059630*                     FIRE. THIS PARAGRAPH STAMPS A FRESH COOKIE ON
059640*                     EVERY LOCK CALL.
059650 9100-BUILD-LOCK-COOKIE          SECTION.
059660*----------------------------------------------------------------*
059670     ADD  1                      TO WRK-LOCK-CALL-SEQ.
059680     IF WRK-LOCK-CALL-SEQ        > 9999
059690        MOVE 1                   TO WRK-LOCK-CALL-SEQ
059700     END-IF.
059710
059720     PERFORM 9000-GET-DATE-TIME.
059730
059740     MOVE WRK-LOCK-CALL-SEQ      TO WRK-LOCK-COOKIE-SEQ-ED.
059750     MOVE HOUR                   TO WRK-LOCK-COOKIE-HH.
059760     MOVE MINUTE                 TO WRK-LOCK-COOKIE-MM.
059770     MOVE WRK-LOCK-COOKIE-VALUE  TO WRK-SUB-LOCK-COOKIE.
059780*----------------------------------------------------------------*
059790 9100-99-EXIT.                   EXIT.
059795*----------------------------------------------------------------*
059798*----------------------------------------------------------------*
059800 9200-CHECK-SUB-RETURN-CODE      SECTION.
059805*----------------------------------------------------------------*
059810*    020415 JQP CR070 ADDED - EVERY CALLER OF WRK-SVC-PGM WAS
059815*                     PASSING WHATEVER CAME BACK IN WRK-SUB-
059820*                     RETURN-CODE STRAIGHT ON UP TO THE CALLER
059825*                     WITH NO CHECK AGAINST THE CTBG-RC TABLE - A
059830*                     GARBLED CODE OUT OF CTBG0003 WOULD HAVE
059835*                     SAILED THROUGH UNNOTICED.  PERFORMED RIGHT
059840*                     AFTER EVERY CALL NOW; ABENDS ON ANYTHING
059845*                     THAT IS NOT ONE OF THE KNOWN CODES.
059850     IF NOT (WRK-SUB-RC-OK
059855        OR WRK-SUB-RC-NO-OP
059860        OR WRK-SUB-RC-NOT-FOUND
059865        OR WRK-SUB-RC-END-OF-LIST
059870        OR WRK-SUB-RC-SECURITY-ERROR)
059875        MOVE 'INVALID SUB RETURN CODE'
059878                                 TO WRK-ERROR-MSG
059880        MOVE 'UNRECOGNIZED CTBG RETURN CODE'
059883                                 TO WRK-ERROR-CODE
059885        PERFORM 9999-CALL-ABEND-PGM
059890     END-IF.
059893*----------------------------------------------------------------*
059895 9200-99-EXIT.                   EXIT.
059898*----------------------------------------------------------------*
059899*----------------------------------------------------------------*
059900 9999-CALL-ABEND-PGM             SECTION.
060000*----------------------------------------------------------------*
060100     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
060200     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
060300     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
060400*----------------------------------------------------------------*
060500 9999-99-EXIT.                   EXIT.
060600*----------------------------------------------------------------*
