000100*================================================================*
000200*    COPYBOOK....: CTBGREC1                                      *
000300*    PROJECT.....: CONTRACTOR BOOKING SYSTEM - CONTRBK           *
000400*    GOAL........: ONE CONTRACTOR BOOKING RECORD, AS CARRIED IN  *
000500*                  THE RANDOM ACCESS BOOKING FILE INHERITED FROM *
000600*                  THE ORIGINAL DESKTOP BOOKING SYSTEM.          *
000700*----------------------------------------------------------------*
000800*    RECORD LENGTH...: 0183 BYTES - FIXED, NO DELIMITER.         *
000900*    NOTE...........: DO NOT ADD FILLER TO THIS RECORD. EVERY    *
001000*                     ONE OF THE 183 BYTES IS A LIVE FIELD IN    *
001100*                     THE INHERITED FILE FORMAT - THE RANDOM     *
001200*                     FILE, THE SCHEMA HEADER, AND THE RELATIVE  *
001300*                     KEY ARITHMETIC IN CTBG0003 ALL DEPEND ON   *
001400*                     THIS RECORD STAYING EXACTLY 183 BYTES.     *
001500*----------------------------------------------------------------*
001600*    CHANGE LOG:                                                 *
001700*    850114 RMM 0000  ORIGINAL COPYBOOK FOR BOOKING FILE PORT.   *
001800*    910822 LTF CR018 ADDED 88-LEVELS FOR DELETED/ACTIVE/BLANK   *
001900*                     OWNER TO KILL SPACE-COMPARE TYPOS IN       *
002000*                     CTBG0002/CTBG0003.                         *
002100*================================================================*
002200 01  CTBG-CONTRACTOR-RECORD.
002300     05  CTBG-DELETED-FLAG           PIC X(01).
002400         88  CTBG-REC-DELETED               VALUE '1'.
002500         88  CTBG-REC-ACTIVE                VALUE ' '.
002600     05  CTBG-NAME                   PIC X(32).
002700     05  CTBG-LOCATION               PIC X(64).
002800     05  CTBG-SPECIALITIES           PIC X(64).
002900     05  CTBG-STAFF-SIZE             PIC X(06).
003000     05  CTBG-HOURLY-RATE            PIC X(08).
003100     05  CTBG-OWNER                  PIC X(08).
003200         88  CTBG-OWNER-BLANK                VALUE SPACES.
