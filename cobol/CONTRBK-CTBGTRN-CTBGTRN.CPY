000100*================================================================*
000200*    COPYBOOK....: CTBGTRN                                      *
000300*    PROJECT.....: CONTRACTOR BOOKING SYSTEM - CONTRBK           *
000400*    GOAL........: ONE BOOKING-TRANSACTION LINE AS FED TO        *
000500*                  CTBG0001 BY THE OVERNIGHT BATCH RUN - STANDS  *
000600*                  IN FOR THE COUNTER/SCREEN INPUT THE DESKTOP   *
000700*                  PACKAGE TOOK LIVE, ONE ACTION PER RECORD.     *
000800*----------------------------------------------------------------*
000900*    RECORD LENGTH...: 0220 BYTES - FIXED, NO DELIMITER.         *
001000*----------------------------------------------------------------*
001100*    CHANGE LOG:                                                 *
001200*    850205 RMM 0000  ORIGINAL COPYBOOK - FIND/BOOK/UNBK/DEL     *
001300*                     TRANSACTION TYPES ONLY.                    *
001400*    870912 RMM CR013 ADDED ADD TRANSACTION TYPE AND THE SIX NEW *
001500*                     CONTRACTOR FIELDS, PLUS THE REDEFINES SO   *
001600*                     THE ADD RECORD CAN REUSE THE SAME BYTES AS *
001700*                     THE FIND CRITERIA PAIR INSTEAD OF WIDENING *
001800*                     THE RECORD AGAIN.                          *
001900*================================================================*
002000 01  CTBGTRN-RECORD.
002100     05  CTBGTRN-TYPE                PIC X(04).
002200         88  CTBGTRN-IS-FIND                 VALUE 'FIND'.
002300         88  CTBGTRN-IS-BOOK                 VALUE 'BOOK'.
002400         88  CTBGTRN-IS-UNBOOK               VALUE 'UNBK'.
002500         88  CTBGTRN-IS-DELETE                VALUE 'DEL '.
002600         88  CTBGTRN-IS-ADD                   VALUE 'ADD '.
002700     05  CTBGTRN-RECORD-NO           PIC 9(08).
002800     05  CTBGTRN-CUSTOMER-ID         PIC 9(08).
002900     05  CTBGTRN-NAME-CRIT           PIC X(32).
003000     05  CTBGTRN-LOC-CRIT            PIC X(64).
003100     05  CTBGTRN-SPECIALITIES        PIC X(64).
003200     05  CTBGTRN-SIZE                PIC X(06).
003300     05  CTBGTRN-RATE                PIC X(08).
003400     05  CTBGTRN-OWNER               PIC X(08).
003500     05  FILLER                      PIC X(18).
003600*
003700*    REDEFINE 1 - THE ADD TRANSACTION HAS NO FIND CRITERIA, SO THE
003800*    NAME-CRIT/LOC-CRIT BYTES ARE REUSED AS THE NEW CONTRACTOR'S
003900*    NAME/LOCATION RATHER THAN WIDEN THE RECORD A SECOND TIME.
004000 01  CTBGTRN-ADD-VIEW REDEFINES CTBGTRN-RECORD.
004100     05  FILLER                      PIC X(20).
004200     05  CTBGTRN-ADD-NAME            PIC X(32).
004300     05  CTBGTRN-ADD-LOCATION        PIC X(64).
004400     05  FILLER                      PIC X(104).
