000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CTBG0001.
000600 AUTHOR.         R M MERLO.
000700 INSTALLATION.   BODGITT AND SCARPER DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   14/01/1985.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                R M MERLO - SYSTEMS PROGRAMMING                 *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: CTBG0001.                                     *
001500*    ANALYST.....: R M MERLO                                     *
001600*    PROGRAMMER..: R M MERLO                                     *
001700*    DATE........: 14/01/1985                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: CONTRACTOR BOOKING SYSTEM - CONTRBK           *
002000*----------------------------------------------------------------*
002100*    GOAL........: OVERNIGHT BATCH DRIVER FOR THE CONTRBK SUITE. *
002200*                  READS ONE BOOKING TRANSACTION PER CTBGTRN     *
002300*                  RECORD (FIND/BOOK/UNBK/DEL /ADD ), CALLS      *
002400*                  CTBG0002 TO CARRY IT OUT, LOGS ANYTHING THE    *
002500*                  SERVICE LAYER COULD NOT DO TO CTBGERR, THEN    *
002600*                  PRINTS THE END-OF-RUN CTBGRPT LISTING OF EVERY *
002700*                  ACTIVE CONTRACTOR - DELETED RECORDS ARE NEVER  *
002800*                  SHOWN ON THE PRINTED LISTING, BOOKED OR NOT.   *
002900*----------------------------------------------------------------*
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003100*                   CTBGTRN         00220       CTBGTRN          *
003200*                   CTBGRPT         00132       NONE             *
003300*                   CTBGERR         00260       NONE             *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*    NOTE........: THIS PROGRAM OWNS ONE BUSINESS RULE OF ITS OWN
003800*                  - A DELETED CONTRACTOR NEVER APPEARS ON THE    *
003900*                  PRINTED LISTING.  CTBG0002'S LIST FUNCTION     *
004000*                  RETURNS DELETED ROWS TOO (IT IS A PURE PASS-   *
004100*                  THROUGH); THE SKIP HAPPENS HERE, NOT THERE.    *
004200*----------------------------------------------------------------*
004300*    CHANGE LOG:                                                 *
004400*    850114 RMM 0000  ORIGINAL PROGRAM.                          *
004500*    850206 RMM CR002 ADDED THE CTBGERR REJECT LOG - OPERATIONS   *
004600*                     WAS LOSING TRACK OF WHICH OVERNIGHT BOOKING *
004700*                     REQUESTS HAD SILENTLY NO-OPPED.             *
004800*    870912 RMM CR013 ADDED THE ADD TRANSACTION TYPE.             *
004900*    890504 LTF CR020 LOCATION CONTROL BREAK ADDED TO THE PRINTED *
005000*                     LISTING - SALES WANTED SUBTOTALS PER CITY   *
005100*                     RATHER THAN ONE LONG FLAT LIST.             *
005200*    960307 JQP CR038 FIND TRANSACTIONS NOW COUNTED SEPARATELY    *
005300*                     FROM RECORDS READ - THE OLD RUN SUMMARY WAS *
005400*                     FOLDING MATCHED CONTRACTORS INTO THE READ   *
005500*                     COUNT AND CONFUSING THE NIGHT OPERATOR.     *
005600*    990218 JQP Y2K01 YYYY-FORMATTED CARRIES A FULL 4-DIGIT YEAR  *
005700*                     THROUGHOUT THIS PROGRAM.  YEAR 2000 READY.  *
005800*================================================================*
005900*           E N V I R O N M E N T      D I V I S I O N           *
006000*================================================================*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON  STATUS IS CTBG-RERUN-REQUESTED
006600             OFF STATUS IS CTBG-NORMAL-RUN
006700     CLASS CTBG-ALPHA-CLASS IS "A" THRU "Z".
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT CTBGTRN        ASSIGN TO UTS-S-CTBGTRN
007300      ORGANIZATION IS      SEQUENTIAL
007400      ACCESS MODE  IS      SEQUENTIAL
007500      FILE STATUS  IS      WRK-FS-CTBGTRN.
007600
007700     SELECT CTBGRPT        ASSIGN TO UTS-S-CTBGRPT
007800      ORGANIZATION IS      SEQUENTIAL
007900      ACCESS MODE  IS      SEQUENTIAL
008000      FILE STATUS  IS      WRK-FS-CTBGRPT.
008100
008200     SELECT CTBGERR        ASSIGN TO UTS-S-CTBGERR
008300      ORGANIZATION IS      SEQUENTIAL
008400      ACCESS MODE  IS      SEQUENTIAL
008500      FILE STATUS  IS      WRK-FS-CTBGERR.
008600
008700*================================================================*
008800*                  D A T A      D I V I S I O N                  *
008900*================================================================*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  CTBGTRN
009400     RECORDING MODE IS F
009500     LABEL RECORD   IS STANDARD
009600     BLOCK CONTAINS 00 RECORDS.
009700 01  FD-REG-CTBGTRN          PIC X(220).
009800*
009900 FD  CTBGRPT
010000     RECORDING MODE IS F
010100     LABEL RECORD   IS STANDARD
010200     BLOCK CONTAINS 00 RECORDS.
010300 01  FD-REG-CTBGRPT          PIC X(132).
010400*
010500 FD  CTBGERR
010600     RECORDING MODE IS F
010700     LABEL RECORD   IS STANDARD
010800     BLOCK CONTAINS 00 RECORDS.
010900 01  FD-REG-CTBGERR          PIC X(260).
011000*
011100*-----------------------------------------------------------------*
011200*                  WORKING-STORAGE SECTION                        *
011300*-----------------------------------------------------------------*
011400 WORKING-STORAGE SECTION.
011500
011600 77  WRK-SVC-PGM                     PIC X(08) VALUE 'CTBG0002'.
011700
011800 COPY 'CTBGTRN'
011900     REPLACING CTBGTRN-RECORD BY WRK-TRAN-REG.
012100*
012200*    REDEFINE 1 - LETS 3800-WRITE-REJECT COPY THE WHOLE INCOMING
012300*    TRANSACTION STRAIGHT INTO THE ERROR RECORD IN ONE MOVE RATHER
012400*    THAN FIELD BY FIELD, SINCE THE REJECT LOG ECHOES IT VERBATIM.
012500 01  WRK-TRAN-RAW-VIEW REDEFINES WRK-TRAN-REG PIC X(220).
012600
012700 77  WRK-CTBGTRN-EOF                 PIC X(03) VALUE SPACES.
012800
012900 COPY 'CTBGCALL'
012910     REPLACING CTBG-CALL-AREA BY WRK-CTBG-CALL-AREA.
012920*
012930*    RECORD BUILT FOR CTBGERR - THE RAW INCOMING TRANSACTION PLUS
012940*    WHY CTBG0002 WOULD NOT CARRY IT OUT.
012950 01  WRK-ERR-REG.
012960     05  ERR-TRAN-ECHO               PIC X(220).
012980     05  ERR-REASON                  PIC X(38).
012985     05  FILLER                      PIC X(02) VALUE SPACES.
012986*
012987*    REDEFINE 3 - LETS OPERATIONS GREP THE CTBGERR LISTING FOR A
012988*    SINGLE TRANSACTION TYPE WITHOUT RE-PARSING THE WHOLE 220-BYTE
012989*    ECHO - THE TYPE CODE IS ALWAYS THE FIRST FOUR BYTES OF IT.
012990 01  WRK-ERR-REG-TYPE-VIEW REDEFINES WRK-ERR-REG.
012991     05  WRK-ERR-TRAN-TYPE           PIC X(04).
012992     05  FILLER                      PIC X(256).
013000
013100 01  WRK-COUNTERS.
013200     05  WRK-CT-READ                 PIC 9(05) COMP VALUE ZEROS.
013300     05  WRK-CT-MATCHED              PIC 9(05) COMP VALUE ZEROS.
013400     05  WRK-CT-BOOKED               PIC 9(05) COMP VALUE ZEROS.
013500     05  WRK-CT-UNBOOKED             PIC 9(05) COMP VALUE ZEROS.
013600     05  WRK-CT-DELETED              PIC 9(05) COMP VALUE ZEROS.
013700     05  WRK-CT-CREATED              PIC 9(05) COMP VALUE ZEROS.
013800     05  WRK-CT-REJECTED             PIC 9(05) COMP VALUE ZEROS.
013850     05  FILLER                      PIC X(05) VALUE SPACES.
013900
014000*    CONTROL-BREAK WORK AREA FOR THE LOCATION SUBTOTAL ON CTBGRPT.
014100 01  WRK-LOC-BREAK-AREA.
014200     05  WRK-PREV-LOCATION           PIC X(64) VALUE SPACES.
014300     05  WRK-LOC-SUBTOTAL            PIC 9(05) COMP VALUE ZEROS.
014400     05  WRK-FIRST-RECORD-SW         PIC X(03) VALUE 'YES'.
014500         88  WRK-IS-FIRST-RECORD             VALUE 'YES'.
014550     05  FILLER                      PIC X(05) VALUE SPACES.
014600
014700*    ONE DETAIL LINE ON THE PRINTED LISTING - COLUMN POSITIONS ARE
014800*    FIXED BY THE REPORT SPEC COMING OUT OF THE OLD DESKTOP SCREEN.
014900 01  WRK-RPT-DETAIL-LINE.
015000     05  RPT-RECORD-NO               PIC Z(7)9.
015100     05  FILLER                      PIC X(01) VALUE SPACE.
015200     05  RPT-NAME                    PIC X(32).
015300     05  FILLER                      PIC X(01) VALUE SPACE.
015400     05  RPT-LOCATION                PIC X(32).
015500     05  FILLER                      PIC X(01) VALUE SPACE.
015600     05  RPT-RATE                    PIC X(08).
015700     05  FILLER                      PIC X(01) VALUE SPACE.
015800     05  RPT-OWNER                   PIC X(08).
015900     05  FILLER                      PIC X(40) VALUE SPACES.
016000*
016100 01  WRK-RPT-LOC-TOTAL-LINE.
016200     05  FILLER                      PIC X(10) VALUE 'TOTAL FOR '.
016300     05  RPT-TOT-LOCATION            PIC X(64).
016400     05  FILLER                      PIC X(02) VALUE ': '.
016500     05  RPT-TOT-COUNT               PIC ZZZZ9.
016600     05  FILLER                      PIC X(12) VALUE ' CONTRACTORS'.
016700     05  FILLER                      PIC X(39) VALUE SPACES.
016800*
016900 01  WRK-RPT-GRAND-TOTAL-LINE.
017000     05  FILLER                      PIC X(16) VALUE
017100             'GRAND TOTAL   - '.
017200     05  FILLER                      PIC X(08) VALUE 'BOOKED: '.
017300     05  RPT-GT-BOOKED               PIC ZZZZ9.
017400     05  FILLER                      PIC X(11) VALUE ' UNBOOKED: '.
017500     05  RPT-GT-UNBOOKED             PIC ZZZZ9.
017600     05  FILLER                      PIC X(10) VALUE ' DELETED: '.
017700     05  RPT-GT-DELETED              PIC ZZZZ9.
017800     05  FILLER                      PIC X(10) VALUE ' CREATED: '.
017900     05  RPT-GT-CREATED              PIC ZZZZ9.
018000     05  FILLER                      PIC X(22) VALUE SPACES.
018100*
018200*DATA FOR ERROR LOG:
018300 01  WRK-ERROR-LOG.
018400     03  WRK-PROGRAM                 PIC X(08) VALUE 'CTBG0001'.
018500     03  WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
018600     03  WRK-ERROR-CODE              PIC X(30) VALUE SPACES.
018700     03  WRK-ERROR-DATE              PIC X(10) VALUE SPACES.
018800     03  WRK-ERROR-TIME              PIC X(08) VALUE SPACES.
018900     03  FILLER                      PIC X(06) VALUE SPACES.
019000*
019100*    REDEFINE 2 - THE FIRST TWO BYTES OF WRK-ERROR-CODE ARE THE
019200*    2-DIGIT FILE STATUS WHEN THE CALLER MOVED A WRK-FS-FILExxx
019300*    VALUE IN RATHER THAN A TEXT DIAGNOSTIC - CARRIED OVER FROM
019400*    CTBGABND'S OWN LINKAGE AREA FOR CONSOLE-DUMP CONSISTENCY.
019500 01  WRK-ERROR-LOG-NUM-VIEW REDEFINES WRK-ERROR-LOG.
019600     03  FILLER                      PIC X(38).
019700     03  WRK-ERROR-CODE-AS-NUM       PIC 9(02).
019800     03  FILLER                      PIC X(28).
019900     03  FILLER                      PIC X(18).
020000*
020100*ABENDING PROGRAM:
020200 77  WRK-ABEND-PGM                   PIC X(08) VALUE 'CTBGABND'.
020300
020400*WORKING DATA FOR THE SYSTEM DATE AND TIME.
020500 01  WRK-SYSTEM-DATE.
020600     03  YY                          PIC 9(02) VALUE ZEROS.
020700     03  MM                          PIC 9(02) VALUE ZEROS.
020800     03  DD                          PIC 9(02) VALUE ZEROS.
020900*
021000 01  WRK-DATE-FORMATTED.
021100     03  DD-FORMATTED                PIC 9(02) VALUE ZEROS.
021200     03  FILLER                      PIC X(01) VALUE '-'.
021300     03  MM-FORMATTED                PIC 9(02) VALUE ZEROS.
021400     03  FILLER                      PIC X(01) VALUE '-'.
021500     03  YYYY-FORMATTED              PIC 9(04) VALUE ZEROS.
021600*
021700 01  WRK-SYSTEM-TIME.
021800     03  HOUR                        PIC 9(02) VALUE ZEROS.
021900     03  MINUTE                      PIC 9(02) VALUE ZEROS.
022000     03  SECOND                      PIC 9(02) VALUE ZEROS.
022100     03  HUNDREDTH                   PIC 9(02) VALUE ZEROS.
022200*
022300 01  WRK-TIME-FORMATTED.
022400     03  HOUR-FORMATTED              PIC 9(02) VALUE ZEROS.
022500     03  FILLER                      PIC X(01) VALUE ':'.
022600     03  MINUTE-FORMATTED            PIC 9(02) VALUE ZEROS.
022700     03  FILLER                      PIC X(01) VALUE ':'.
022800     03  SECOND-FORMATTED            PIC 9(02) VALUE ZEROS.
022900*
023000 01  WRK-WHEN-COPILED.
023100     03  MM-COMPILED                 PIC X(02) VALUE SPACES.
023200     03  FILLER                      PIC X(01) VALUE '/'.
023300     03  DD-COMPILED                 PIC X(02) VALUE SPACES.
023400     03  FILLER                      PIC X(01) VALUE '/'.
023500     03  YY-COMPILED                 PIC X(02) VALUE SPACES.
023600     03  HOUR-COMPILED               PIC X(02) VALUE SPACES.
023700     03  FILLER                      PIC X(01) VALUE '-'.
023800     03  MINUTE-COMPILED             PIC X(02) VALUE SPACES.
023900     03  FILLER                      PIC X(01) VALUE '-'.
024000     03  SECOND-COMPILED             PIC X(02) VALUE SPACES.
024100*
024200 01  WRK-FILE-STATUS.
024300     03  WRK-FS-CTBGTRN              PIC 9(02) VALUE ZEROS.
024400     03  WRK-FS-CTBGRPT              PIC 9(02) VALUE ZEROS.
024500     03  WRK-FS-CTBGERR              PIC 9(02) VALUE ZEROS.
024550     03  FILLER                      PIC X(04) VALUE SPACES.
024600*================================================================*
024700 PROCEDURE                       DIVISION.
024800*================================================================*
024900*----------------------------------------------------------------*
025000 0000-MAIN-PROCESS               SECTION.
025100*----------------------------------------------------------------*
025200     PERFORM 1000-INITIALIZE.
025300
025400     PERFORM 3000-PROCESS-TRAN  UNTIL WRK-CTBGTRN-EOF EQUAL 'END'.
025500
025600     PERFORM 4000-BUILD-REPORT.
025700
025800     PERFORM 5000-FINALIZE.
025900*----------------------------------------------------------------*
026000 0000-99-EXIT.                   EXIT.
026100*----------------------------------------------------------------*
026200*----------------------------------------------------------------*
026300 1000-INITIALIZE                 SECTION.
026400*----------------------------------------------------------------*
026500     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
026600     PERFORM 9000-GET-DATE-TIME.
026700
026800     INITIALIZE WRK-TRAN-REG
026900                WRK-CTBG-CALL-AREA
027000                WRK-RPT-DETAIL-LINE
027100                WRK-RPT-LOC-TOTAL-LINE
027200                WRK-RPT-GRAND-TOTAL-LINE.
027300
027400     OPEN INPUT  CTBGTRN
027500          OUTPUT CTBGRPT
027600                 CTBGERR.
027700
027800     MOVE 'OPEN FILE CTBGTRN'    TO WRK-ERROR-MSG.
027900     PERFORM 8100-TEST-FS-CTBGTRN.
028000
028100     MOVE 'OPEN FILE CTBGRPT'    TO WRK-ERROR-MSG.
028200     PERFORM 8200-TEST-FS-CTBGRPT.
028300
028400     MOVE 'OPEN FILE CTBGERR'    TO WRK-ERROR-MSG.
028500     PERFORM 8300-TEST-FS-CTBGERR.
028600
028700     PERFORM 2100-READ-CTBGTRN.
028800*----------------------------------------------------------------*
028900 1000-99-EXIT.                   EXIT.
029000*----------------------------------------------------------------*
029100*----------------------------------------------------------------*
029200 2100-READ-CTBGTRN               SECTION.
029300*----------------------------------------------------------------*
029400     MOVE 'READING CTBGTRN'      TO WRK-ERROR-MSG.
029500
029600     READ CTBGTRN                INTO WRK-TRAN-REG.
029700
029800     PERFORM 8100-TEST-FS-CTBGTRN.
029900
030000     IF WRK-FS-CTBGTRN           EQUAL 10
030100        MOVE 'END'               TO WRK-CTBGTRN-EOF
030200     END-IF.
030300*----------------------------------------------------------------*
030400 2100-99-EXIT.                   EXIT.
030500*----------------------------------------------------------------*
030600*----------------------------------------------------------------*
030700 3000-PROCESS-TRAN               SECTION.
030800*----------------------------------------------------------------*
030900     ADD  1                      TO WRK-CT-READ.
031000
031100     INITIALIZE WRK-CTBG-CALL-AREA.
031200
031300     IF CTBGTRN-IS-FIND
031400        PERFORM 3100-DO-FIND
031500     ELSE
031600        IF CTBGTRN-IS-BOOK
031700           PERFORM 3200-DO-BOOK
031800        ELSE
031900           IF CTBGTRN-IS-UNBOOK
032000              PERFORM 3300-DO-UNBOOK
032100           ELSE
032200              IF CTBGTRN-IS-DELETE
032300                 PERFORM 3400-DO-DELETE
032400              ELSE
032500                 IF CTBGTRN-IS-ADD
032600                    PERFORM 3500-DO-ADD
032700                 ELSE
032800                    PERFORM 3900-REJECT-UNKNOWN-TYPE
032900                 END-IF
033000              END-IF
033100           END-IF
033200        END-IF
033300     END-IF.
033400
033500     PERFORM 2100-READ-CTBGTRN.
033600*----------------------------------------------------------------*
033700 3000-99-EXIT.                   EXIT.
033800*----------------------------------------------------------------*
033900*----------------------------------------------------------------*
034000 3100-DO-FIND                    SECTION.
034100*----------------------------------------------------------------*
034200     SET  CTBG-FN-FIND-FIRST     TO TRUE.
034300     MOVE CTBGTRN-NAME-CRIT      TO CTBG-CALL-NAME-CRIT.
034400     MOVE CTBGTRN-LOC-CRIT       TO CTBG-CALL-LOC-CRIT.
034500
034600     CALL WRK-SVC-PGM            USING WRK-CTBG-CALL-AREA.
034700
034800     PERFORM 3110-COUNT-FIND-RESULT UNTIL CTBG-RC-END-OF-LIST.
034900*----------------------------------------------------------------*
035000 3100-99-EXIT.                   EXIT.
035100*----------------------------------------------------------------*
035200*----------------------------------------------------------------*
035300 3110-COUNT-FIND-RESULT          SECTION.
035400*----------------------------------------------------------------*
035500     IF CTBG-RC-OK
035600        ADD 1                    TO WRK-CT-MATCHED
035700     END-IF.
035800
035900     SET  CTBG-FN-FIND-NEXT      TO TRUE.
036000     CALL WRK-SVC-PGM            USING WRK-CTBG-CALL-AREA.
036100*----------------------------------------------------------------*
036200 3110-99-EXIT.                   EXIT.
036300*----------------------------------------------------------------*
036400*----------------------------------------------------------------*
036500 3200-DO-BOOK                    SECTION.
036600*----------------------------------------------------------------*
036700     SET  CTBG-FN-BOOK           TO TRUE.
036800     MOVE CTBGTRN-RECORD-NO      TO CTBG-CALL-RECORD-NO.
036900     MOVE CTBGTRN-CUSTOMER-ID    TO CTBG-CALL-CUSTOMER-ID.
037000
037100     CALL WRK-SVC-PGM            USING WRK-CTBG-CALL-AREA.
037200
037300     IF CTBG-RC-OK
037400        ADD 1                    TO WRK-CT-BOOKED
037500     ELSE
037600        PERFORM 3800-WRITE-REJECT
037700     END-IF.
037800*----------------------------------------------------------------*
037900 3200-99-EXIT.                   EXIT.
038000*----------------------------------------------------------------*
038100*----------------------------------------------------------------*
038200 3300-DO-UNBOOK                  SECTION.
038300*----------------------------------------------------------------*
038400     SET  CTBG-FN-UNBOOK         TO TRUE.
038500     MOVE CTBGTRN-RECORD-NO      TO CTBG-CALL-RECORD-NO.
038600
038700     CALL WRK-SVC-PGM            USING WRK-CTBG-CALL-AREA.
038800
038900     IF CTBG-RC-OK
039000        ADD 1                    TO WRK-CT-UNBOOKED
039100     ELSE
039200        PERFORM 3800-WRITE-REJECT
039300     END-IF.
039400*----------------------------------------------------------------*
039500 3300-99-EXIT.                   EXIT.
039600*----------------------------------------------------------------*
039700*----------------------------------------------------------------*
039800 3400-DO-DELETE                  SECTION.
039900*----------------------------------------------------------------*
040000     SET  CTBG-FN-DELETE         TO TRUE.
040100     MOVE CTBGTRN-RECORD-NO      TO CTBG-CALL-RECORD-NO.
040200
040300     CALL WRK-SVC-PGM            USING WRK-CTBG-CALL-AREA.
040400
040500     IF CTBG-RC-OK
040600        ADD 1                    TO WRK-CT-DELETED
040700     ELSE
040800        PERFORM 3800-WRITE-REJECT
040900     END-IF.
041000*----------------------------------------------------------------*
041100 3400-99-EXIT.                   EXIT.
041200*----------------------------------------------------------------*
041300*----------------------------------------------------------------*
041400 3500-DO-ADD                     SECTION.
041500*----------------------------------------------------------------*
041600     SET  CTBG-FN-ADD            TO TRUE.
041700     MOVE CTBGTRN-ADD-NAME       TO CTBG-CALL-NAME.
041800     MOVE CTBGTRN-ADD-LOCATION   TO CTBG-CALL-LOCATION.
041900     MOVE CTBGTRN-SPECIALITIES   TO CTBG-CALL-SPECIALITIES.
042000     MOVE CTBGTRN-SIZE           TO CTBG-CALL-SIZE.
042100     MOVE CTBGTRN-RATE           TO CTBG-CALL-RATE.
042200     MOVE CTBGTRN-OWNER          TO CTBG-CALL-OWNER.
042300
042400     CALL WRK-SVC-PGM            USING WRK-CTBG-CALL-AREA.
042500
042600     IF CTBG-RC-OK
042700        ADD 1                    TO WRK-CT-CREATED
042800     ELSE
042900        PERFORM 3800-WRITE-REJECT
043000     END-IF.
043100*----------------------------------------------------------------*
043200 3500-99-EXIT.                   EXIT.
043300*----------------------------------------------------------------*
043400*----------------------------------------------------------------*
043500 3800-WRITE-REJECT               SECTION.
043600*----------------------------------------------------------------*
043700     MOVE 'WRITING CTBGERR'      TO WRK-ERROR-MSG.
043800
043900     PERFORM 3810-SET-REJECT-REASON.
044000
044100     MOVE WRK-TRAN-RAW-VIEW      TO ERR-TRAN-ECHO.
044200     MOVE WRK-ERR-REG            TO FD-REG-CTBGERR.
044300
044400     WRITE FD-REG-CTBGERR.
044500
044600     PERFORM 8300-TEST-FS-CTBGERR.
044700
044800     ADD  1                      TO WRK-CT-REJECTED.
044900*----------------------------------------------------------------*
045000 3800-99-EXIT.                   EXIT.
045100*----------------------------------------------------------------*
045200*----------------------------------------------------------------*
045300 3810-SET-REJECT-REASON          SECTION.
045400*----------------------------------------------------------------*
045500     IF CTBG-RC-NO-OP
045600        MOVE 'NO-OP - ALREADY BOOKED OR UNBOOKED'
045700                                 TO ERR-REASON
045800     ELSE
045900        IF CTBG-RC-NOT-FOUND
046000           MOVE 'RECORD NOT FOUND OR ALREADY DELETED'
046100                                 TO ERR-REASON
046200        ELSE
046300           IF CTBG-RC-SECURITY-ERROR
046400              MOVE 'SECURITY ERROR ON LOCK/UNLOCK'
046500                                 TO ERR-REASON
046600           ELSE
046700              MOVE 'UNEXPECTED RETURN CODE FROM CTBG0002'
046800                                 TO ERR-REASON
046900           END-IF
047000        END-IF
047100     END-IF.
047200*----------------------------------------------------------------*
047300 3810-99-EXIT.                   EXIT.
047400*----------------------------------------------------------------*
047500*----------------------------------------------------------------*
047600 3900-REJECT-UNKNOWN-TYPE        SECTION.
047700*----------------------------------------------------------------*
047800     MOVE 'WRITING CTBGERR'      TO WRK-ERROR-MSG.
047900
048000     MOVE 'UNKNOWN TRANSACTION TYPE ON CTBGTRN'
048100                                 TO ERR-REASON.
048200     MOVE WRK-TRAN-RAW-VIEW      TO ERR-TRAN-ECHO.
048300     MOVE WRK-ERR-REG            TO FD-REG-CTBGERR.
048400
048500     WRITE FD-REG-CTBGERR.
048600
048700     PERFORM 8300-TEST-FS-CTBGERR.
048800
048900     ADD  1                      TO WRK-CT-REJECTED.
049000*----------------------------------------------------------------*
049100 3900-99-EXIT.                   EXIT.
049200*----------------------------------------------------------------*
049300*----------------------------------------------------------------*
049400 4000-BUILD-REPORT               SECTION.
049500*----------------------------------------------------------------*
049600     MOVE SPACES                 TO WRK-PREV-LOCATION.
049700     MOVE ZEROS                  TO WRK-LOC-SUBTOTAL.
049800     SET  WRK-IS-FIRST-RECORD    TO TRUE.
049900
050000     INITIALIZE WRK-CTBG-CALL-AREA.
050100     SET  CTBG-FN-LIST-FIRST     TO TRUE.
050200     PERFORM 4010-LIST-ONE-RECORD.
050300
050400     PERFORM 4020-PROCESS-LIST-RECORD UNTIL CTBG-RC-END-OF-LIST.
050500
050600     IF WRK-LOC-SUBTOTAL         > ZEROS
050700        PERFORM 4300-WRITE-LOC-TOTAL-LINE
050800     END-IF.
050900
051000     PERFORM 4900-WRITE-GRAND-TOTAL.
051100*----------------------------------------------------------------*
051200 4000-99-EXIT.                   EXIT.
051300*----------------------------------------------------------------*
051400*----------------------------------------------------------------*
051500 4010-LIST-ONE-RECORD            SECTION.
051600*----------------------------------------------------------------*
051700     CALL WRK-SVC-PGM            USING WRK-CTBG-CALL-AREA.
051800*----------------------------------------------------------------*
051900 4010-99-EXIT.                   EXIT.
052000*----------------------------------------------------------------*
052100*----------------------------------------------------------------*
052200 4020-PROCESS-LIST-RECORD        SECTION.
052300*----------------------------------------------------------------*
052400     IF CTBG-RC-OK
052500        AND CTBG-CALL-DELETED-FLAG NOT EQUAL '1'
052600
052700        IF CTBG-CALL-LOCATION    NOT EQUAL WRK-PREV-LOCATION
052800           AND NOT WRK-IS-FIRST-RECORD
052900           PERFORM 4300-WRITE-LOC-TOTAL-LINE
053000        END-IF
053100
053200        IF CTBG-CALL-LOCATION    NOT EQUAL WRK-PREV-LOCATION
053300           MOVE CTBG-CALL-LOCATION     TO WRK-PREV-LOCATION
053400           MOVE ZEROS                  TO WRK-LOC-SUBTOTAL
053500        END-IF
053600
053700        MOVE 'NO '               TO WRK-FIRST-RECORD-SW
054000
054100        PERFORM 4100-WRITE-DETAIL-LINE
054200
054300        ADD  1                   TO WRK-LOC-SUBTOTAL
054400     END-IF.
054500
054600     SET  CTBG-FN-LIST-NEXT      TO TRUE.
054700     PERFORM 4010-LIST-ONE-RECORD.
054800*----------------------------------------------------------------*
054900 4020-99-EXIT.                   EXIT.
055000*----------------------------------------------------------------*
055100*----------------------------------------------------------------*
055200 4100-WRITE-DETAIL-LINE          SECTION.
055300*----------------------------------------------------------------*
055400     MOVE CTBG-CALL-RECORD-NO    TO RPT-RECORD-NO.
055500     MOVE CTBG-CALL-NAME         TO RPT-NAME.
055600     MOVE CTBG-CALL-LOCATION (1:32)
055700                                 TO RPT-LOCATION.
055800     MOVE CTBG-CALL-RATE         TO RPT-RATE.
055900     MOVE CTBG-CALL-OWNER        TO RPT-OWNER.
056000
056100     MOVE WRK-RPT-DETAIL-LINE    TO FD-REG-CTBGRPT.
056200
056300     WRITE FD-REG-CTBGRPT.
056400
056500     PERFORM 8200-TEST-FS-CTBGRPT.
056600*----------------------------------------------------------------*
056700 4100-99-EXIT.                   EXIT.
056800*----------------------------------------------------------------*
056900*----------------------------------------------------------------*
057000 4300-WRITE-LOC-TOTAL-LINE       SECTION.
057100*----------------------------------------------------------------*
057200     MOVE WRK-PREV-LOCATION      TO RPT-TOT-LOCATION.
057300     MOVE WRK-LOC-SUBTOTAL       TO RPT-TOT-COUNT.
057400
057500     MOVE WRK-RPT-LOC-TOTAL-LINE TO FD-REG-CTBGRPT.
057600
057700     WRITE FD-REG-CTBGRPT.
057800
057900     PERFORM 8200-TEST-FS-CTBGRPT.
058000*----------------------------------------------------------------*
058100 4300-99-EXIT.                   EXIT.
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 4900-WRITE-GRAND-TOTAL          SECTION.
058500*----------------------------------------------------------------*
058600     MOVE WRK-CT-BOOKED          TO RPT-GT-BOOKED.
058700     MOVE WRK-CT-UNBOOKED        TO RPT-GT-UNBOOKED.
058800     MOVE WRK-CT-DELETED         TO RPT-GT-DELETED.
058900     MOVE WRK-CT-CREATED         TO RPT-GT-CREATED.
059000
059100     MOVE WRK-RPT-GRAND-TOTAL-LINE
059200                                 TO FD-REG-CTBGRPT.
059300
059400     WRITE FD-REG-CTBGRPT.
059500
059600     PERFORM 8200-TEST-FS-CTBGRPT.
059700*----------------------------------------------------------------*
059800 4900-99-EXIT.                   EXIT.
059900*----------------------------------------------------------------*
060000*----------------------------------------------------------------*
060100 5000-FINALIZE                   SECTION.
060200*----------------------------------------------------------------*
060300     CLOSE CTBGTRN
060400           CTBGRPT
060500           CTBGERR.
060600
060700     DISPLAY '***************************'.
060800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
060900     DISPLAY '***************************'.
061000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
061100     DISPLAY '*COMPILED........:'
061200     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
061300     DISPLAY '*.................'
061400     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.
061500     DISPLAY '*-------------------------*'.
061600     DISPLAY '*TRANSACTIONS READ...:' WRK-CT-READ       '*'.
061700     DISPLAY '*CONTRACTORS MATCHED.:' WRK-CT-MATCHED    '*'.
061800     DISPLAY '*CONTRACTORS BOOKED..:' WRK-CT-BOOKED     '*'.
061900     DISPLAY '*CONTRACTORS UNBOOKED:' WRK-CT-UNBOOKED   '*'.
062000     DISPLAY '*CONTRACTORS DELETED.:' WRK-CT-DELETED    '*'.
062100     DISPLAY '*CONTRACTORS CREATED.:' WRK-CT-CREATED    '*'.
062200     DISPLAY '*TRANSACTIONS REJECTED' WRK-CT-REJECTED   '*'.
062300     DISPLAY '*-------------------------*'.
062400     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
062500     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
062600     DISPLAY '***************************'.
062700
062800     STOP RUN.
062900*----------------------------------------------------------------*
063000 5000-99-EXIT.                   EXIT.
063100*----------------------------------------------------------------*
063200*----------------------------------------------------------------*
063300 8100-TEST-FS-CTBGTRN            SECTION.
063400*----------------------------------------------------------------*
063500     IF WRK-FS-CTBGTRN           NOT EQUAL ZEROS AND 10
063600        MOVE WRK-FS-CTBGTRN      TO WRK-ERROR-CODE
063700        PERFORM 9999-CALL-ABEND-PGM
063800     END-IF.
063900*----------------------------------------------------------------*
064000 8100-99-EXIT.                   EXIT.
064100*----------------------------------------------------------------*
064200*----------------------------------------------------------------*
064300 8200-TEST-FS-CTBGRPT            SECTION.
064400*----------------------------------------------------------------*
064500     IF WRK-FS-CTBGRPT           NOT EQUAL ZEROS
064600        MOVE WRK-FS-CTBGRPT      TO WRK-ERROR-CODE
064700        PERFORM 9999-CALL-ABEND-PGM
064800     END-IF.
064900*----------------------------------------------------------------*
065000 8200-99-EXIT.                   EXIT.
065100*----------------------------------------------------------------*
065200*----------------------------------------------------------------*
065300 8300-TEST-FS-CTBGERR            SECTION.
065400*----------------------------------------------------------------*
065500     IF WRK-FS-CTBGERR           NOT EQUAL ZEROS
065600        MOVE WRK-FS-CTBGERR      TO WRK-ERROR-CODE
065700        PERFORM 9999-CALL-ABEND-PGM
065800     END-IF.
065900*----------------------------------------------------------------*
066000 8300-99-EXIT.                   EXIT.
066100*----------------------------------------------------------------*
066200*----------------------------------------------------------------*
066300 9000-GET-DATE-TIME              SECTION.
066400*----------------------------------------------------------------*
066500     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
066600     MOVE YY                     TO YYYY-FORMATTED.
066700     MOVE MM                     TO MM-FORMATTED.
066800     MOVE DD                     TO DD-FORMATTED.
066900     ADD  2000                   TO YYYY-FORMATTED.
067000
067100     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
067200     MOVE HOUR                   TO HOUR-FORMATTED.
067300     MOVE MINUTE                 TO MINUTE-FORMATTED.
067400     MOVE SECOND                 TO SECOND-FORMATTED.
067500*----------------------------------------------------------------*
067600 9000-99-EXIT.                   EXIT.
067700*----------------------------------------------------------------*
067800*----------------------------------------------------------------*
067900 9999-CALL-ABEND-PGM             SECTION.
068000*----------------------------------------------------------------*
068100     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
068200     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
068300     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
068400*----------------------------------------------------------------*
069000 9999-99-EXIT.                   EXIT.
069100*----------------------------------------------------------------*
