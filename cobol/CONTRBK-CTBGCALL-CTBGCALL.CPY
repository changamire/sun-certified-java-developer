000100*================================================================*
000200*    COPYBOOK....: CTBGCALL                                      *
000300*    PROJECT.....: CONTRACTOR BOOKING SYSTEM - CONTRBK           *
000400*    GOAL........: COMMAREA SHARED BY THE CTBG0001/CTBG0002/     *
000500*                  CTBG0003 CALL CHAIN. ONE SHAPE, REUSED AT     *
000600*                  BOTH CALL BOUNDARIES - WHAT CTBG0001 ASKS OF  *
000700*                  CTBG0002 (BOOK/UNBK/FIND/DEL /ADD /LIST) AND  *
000800*                  WHAT CTBG0002 ASKS OF CTBG0003 (THE LOWER     *
000900*                  LEVEL LOAD/READ/UPDT/DELT/CREA/LOCK/ULCK/     *
001000*                  FNDF/FNDN/LSTF/LSTN PRIMITIVES) TRAVEL IN THE *
001100*                  SAME AREA.                                    *
001200*----------------------------------------------------------------*
001300*    CHANGE LOG:                                                 *
001400*    850205 RMM 0000  ORIGINAL LINKAGE AREA.                     *
001500*    881130 RMM CR031 ADDED LSTF/LSTN CURSOR CODES SO CTBG0001   *
001600*                     NO LONGER HAS TO PULL THE WHOLE TABLE OVER *
001700*                     ONE CALL.                                  *
001800*    930617 JQP CR047 ADDED FNDF/FNDN CURSOR CODES FOR THE FIND  *
001900*                     TRANSACTION (WAS PIGGY-BACKING ON LSTF).   *
002000*================================================================*
002100 01  CTBG-CALL-AREA.
002200     05  CTBG-FUNCTION-CODE          PIC X(04).
002300         88  CTBG-FN-LOAD                    VALUE 'LOAD'.
002400         88  CTBG-FN-LIST-FIRST              VALUE 'LSTF'.
002500         88  CTBG-FN-LIST-NEXT               VALUE 'LSTN'.
002600         88  CTBG-FN-FIND-FIRST              VALUE 'FNDF'.
002700         88  CTBG-FN-FIND-NEXT               VALUE 'FNDN'.
002800         88  CTBG-FN-READ                    VALUE 'READ'.
002900         88  CTBG-FN-BOOK                    VALUE 'BOOK'.
003000         88  CTBG-FN-UNBOOK                  VALUE 'UNBK'.
003100         88  CTBG-FN-DELETE                  VALUE 'DEL '.
003200         88  CTBG-FN-ADD                     VALUE 'ADD '.
003300         88  CTBG-FN-UPDATE                  VALUE 'UPDT'.
003400         88  CTBG-FN-CREATE                  VALUE 'CREA'.
003500         88  CTBG-FN-DATA-DELETE             VALUE 'DELT'.
003600         88  CTBG-FN-LOCK                    VALUE 'LOCK'.
003700         88  CTBG-FN-UNLOCK                  VALUE 'ULCK'.
003800     05  CTBG-CALL-RECORD-NO         PIC 9(08) COMP.
003900     05  CTBG-CALL-CUSTOMER-ID       PIC 9(08) COMP.
004000     05  CTBG-CALL-LOCK-COOKIE       PIC X(08).
004100     05  CTBG-CALL-NAME-CRIT         PIC X(32).
004200     05  CTBG-CALL-LOC-CRIT          PIC X(64).
004300     05  CTBG-CALL-CONTRACTOR.
004400         10  CTBG-CALL-DELETED-FLAG  PIC X(01).
004500         10  CTBG-CALL-NAME          PIC X(32).
004600         10  CTBG-CALL-LOCATION      PIC X(64).
004700         10  CTBG-CALL-SPECIALITIES  PIC X(64).
004800         10  CTBG-CALL-SIZE          PIC X(06).
004900         10  CTBG-CALL-RATE          PIC X(08).
005000         10  CTBG-CALL-OWNER         PIC X(08).
005100     05  CTBG-CALL-RETURN-CODE       PIC 9(02).
005200         88  CTBG-RC-OK                      VALUE 00.
005300         88  CTBG-RC-NO-OP                   VALUE 04.
005400         88  CTBG-RC-NOT-FOUND               VALUE 08.
005500         88  CTBG-RC-END-OF-LIST             VALUE 16.
005600         88  CTBG-RC-SECURITY-ERROR          VALUE 12.
005700     05  FILLER                      PIC X(10).
