000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     CTBGABND.
000600 AUTHOR.         R M MERLO.
000700 INSTALLATION.   BODGITT AND SCARPER DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   14/01/1985.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                R M MERLO - SYSTEMS PROGRAMMING                 *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: CTBGABND.                                     *
001500*    ANALYST.....: R M MERLO                                     *
001600*    PROGRAMMER..: R M MERLO                                     *
001700*    DATE........: 14/01/1985                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: CONTRACTOR BOOKING SYSTEM - CONTRBK           *
002000*----------------------------------------------------------------*
002100*    GOAL........: COMMON ABNORMAL END HANDLER FOR THE CONTRBK   *
002200*                  SUITE. EVERY CTBGNNNN PROGRAM CALLS THIS ONE  *
002300*                  WHEN IT HITS A FILE-STATUS, SECURITY, OR      *
002400*                  SEQUENCE ERROR IT CANNOT RECOVER FROM.        *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   NONE.                                        *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    CHANGE LOG:                                                 *
003200*    850114 RMM 0000  ORIGINAL ABEND HANDLER FOR THE CTBG SUITE -*
003300*                     ONE COMMON ROUTINE SO EVERY CTBGNNNN       *
003400*                     PROGRAM CONSOLE-DUMPS THE SAME WAY.        *
003500*    870603 RMM CR009 ADDED SEVERITY CODE SO THE OPERATOR CAN    *
003600*                     TELL A LOCK/SECURITY HIT FROM A PLAIN      *
003700*                     FILE-STATUS HIT ON THE CONSOLE.            *
003800*    891120 LTF CR022 SPLIT DATE/TIME DISPLAY INTO COMPONENT     *
003900*                     PARTS - OPERATIONS ASKED FOR DD/MM/YYYY    *
004000*                     ON ITS OWN LINE FOR THE SHIFT LOG SCRAPER. *
004100*    960307 JQP CR038 WIDENED WRK-ERROR-LOG WITH A RESERVE AREA  *
004200*                     SO FUTURE CALLERS CAN ADD A FIELD WITHOUT  *
004300*                     RE-LINKING EVERY CTBGNNNN PROGRAM AT ONCE. *
004400*    990218 JQP Y2K01 CONFIRMED WRK-ERR-YYYY CARRIES A FULL      *
004500*                     4-DIGIT CENTURY FROM THE CALLER - NO       *
004600*                     2-DIGIT YEAR FIELDS EXIST IN THIS PROGRAM. *
004700*                     YEAR 2000 READY.                           *
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON  STATUS IS CTBG-RERUN-REQUESTED
005600             OFF STATUS IS CTBG-NORMAL-RUN
005700     CLASS CTBG-ALPHA-CLASS IS "A" THRU "Z".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*================================================================*
006200*                  D A T A      D I V I S I O N                  *
006300*================================================================*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700*-----------------------------------------------------------------*
006800*                  WORKING-STORAGE SECTION                        *
006900*-----------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100
007200 01  WRK-ABEND-WORK-AREA.
007300     05  WRK-SEVERITY-CODE           PIC 9(02) COMP VALUE ZEROS.
007400         88  WRK-SEVERITY-FILE-STATUS        VALUE 04.
007500         88  WRK-SEVERITY-SECURITY           VALUE 08.
007600         88  WRK-SEVERITY-SEQUENCE           VALUE 12.
007700     05  FILLER                      PIC X(10) VALUE SPACES.
007800*
007900*-----------------------------------------------------------------*
008000*                      LINKAGE SECTION                            *
008100*-----------------------------------------------------------------*
008200 LINKAGE SECTION.
008300 01  WRK-ERROR-LOG.
008400     03  WRK-PROGRAM                 PIC X(08).
008500     03  WRK-ERROR-MSG                PIC X(30).
008600     03  WRK-ERROR-CODE               PIC X(30).
008700     03  WRK-ERROR-DATE               PIC X(10).
008800     03  WRK-ERROR-TIME               PIC X(08).
008900     03  FILLER                       PIC X(06) VALUE SPACES.
009000*
009100*    REDEFINE 1 - THE FIRST TWO BYTES OF WRK-ERROR-CODE ARE THE  *
009200*    2-DIGIT FILE STATUS WHEN THE CALLER MOVED A WRK-FS-FILExxx  *
009300*    VALUE IN RATHER THAN A TEXT DIAGNOSTIC - LET US PEEK AT IT  *
009400*    NUMERICALLY WITHOUT UNSTRING-ING THE WHOLE FIELD.           *
009500 01  WRK-ERROR-LOG-NUM-VIEW REDEFINES WRK-ERROR-LOG.
009600     03  FILLER                       PIC X(38).
009700     03  WRK-ERROR-CODE-AS-NUM        PIC 9(02).
009800     03  FILLER                       PIC X(28).
009900     03  FILLER                       PIC X(18).
010000*
010100 01  WRK-ERROR-DATE-TIME.
010200     03  WRK-ERR-DATE-WORK            PIC X(10).
010300     03  WRK-ERR-DATE-PARTS REDEFINES WRK-ERR-DATE-WORK.
010400         05  WRK-ERR-DD               PIC X(02).
010500         05  FILLER                   PIC X(01).
010600         05  WRK-ERR-MM               PIC X(02).
010700         05  FILLER                   PIC X(01).
010800         05  WRK-ERR-YYYY             PIC X(04).
010900     03  WRK-ERR-TIME-WORK            PIC X(08).
011000     03  WRK-ERR-TIME-PARTS REDEFINES WRK-ERR-TIME-WORK.
011100         05  WRK-ERR-HH               PIC X(02).
011200         05  FILLER                   PIC X(01).
011300         05  WRK-ERR-MIN              PIC X(02).
011400         05  FILLER                   PIC X(01).
011500         05  WRK-ERR-SEC              PIC X(02).
011600     03  FILLER                       PIC X(04) VALUE SPACES.
011700*================================================================*
011800 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
011900*================================================================*
012000*----------------------------------------------------------------*
012100 0000-MAIN-PROCESS               SECTION.
012200*----------------------------------------------------------------*
012300     MOVE WRK-ERROR-DATE         TO WRK-ERR-DATE-WORK.
012400     MOVE WRK-ERROR-TIME         TO WRK-ERR-TIME-WORK.
012500
012600     PERFORM 1000-SET-SEVERITY.
012700
012800     DISPLAY '**********************************'.
012900     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
013000     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
013100     DISPLAY '*DATE: ' WRK-ERR-DD '/' WRK-ERR-MM '/'
013200             WRK-ERR-YYYY '                *'.
013300     DISPLAY '*TIME: ' WRK-ERR-HH ':' WRK-ERR-MIN ':'
013400             WRK-ERR-SEC '                  *'.
013500     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
013600     DISPLAY '*CALLER PROGRAM.....:' WRK-PROGRAM '    *'.
013700     DISPLAY '*SEVERITY...........:' WRK-SEVERITY-CODE '      *'.
013800     DISPLAY '*ERROR CODE:                     *'.
013900     DISPLAY '* ' WRK-ERROR-CODE ' *'.
014000     DISPLAY '*ERROR MESSAGE:                  *'.
014100     DISPLAY '* ' WRK-ERROR-MSG ' *'.
014200     DISPLAY '**********************************'.
014300
014400     STOP RUN.
014500*----------------------------------------------------------------*
014600 0000-99-EXIT.                   EXIT.
014700*----------------------------------------------------------------*
014800*----------------------------------------------------------------*
014900 1000-SET-SEVERITY               SECTION.
015000*----------------------------------------------------------------*
015100     IF WRK-ERROR-MSG            EQUAL 'SECURITY ERROR - LOCK'
015200        SET WRK-SEVERITY-SECURITY        TO TRUE
015300     ELSE
015400        IF WRK-ERROR-MSG         EQUAL 'SCHEMA HEADER INVALID'
015500           SET WRK-SEVERITY-SEQUENCE     TO TRUE
015600        ELSE
015700           SET WRK-SEVERITY-FILE-STATUS  TO TRUE
015800        END-IF
015900     END-IF.
016200*----------------------------------------------------------------*
016300 1000-99-EXIT.                   EXIT.
016400*----------------------------------------------------------------*
